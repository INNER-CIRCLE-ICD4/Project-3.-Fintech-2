000010*************************************************************
000020 IDENTIFICATION DIVISION.
000030*************************************************************
000040 PROGRAM-ID.     TRFBANK.
000050 AUTHOR.         RAJA SOM KIT.
000060 INSTALLATION.   EASYPAY OPERATIONS - BATCH SYSTEMS.
000070 DATE-WRITTEN.   22 FEB 1991.
000080 DATE-COMPILED.
000090 SECURITY.       EASYPAY INTERNAL USE ONLY.
000100*-------------------------------------------------------------*
000110*DESCRIPTION :  CALLED ROUTINE THAT STANDS IN FOR THE OUTSIDE
000120*               BANKING NETWORK.  GIVEN A BANKING-API REQUEST
000130*               AREA BUILT BY TRFACTE, THIS ROUTINE LOOKS UP
000140*               THE NAMED BANK'S CURRENT NETWORK STATUS AND
000150*               HANDS BACK AN API-STATUS OF SUCCESS, PENDING,
000160*               TIMEOUT OR FAILED, WITH A BANK TRANSACTION ID
000170*               WHEN THE CALL SUCCEEDS.
000180*-------------------------------------------------------------*
000190* HISTORY OF MODIFICATION:
000200*-------------------------------------------------------------*
000210* TAG    INIT    DATE        DESCRIPTION
000220* ------ ------- ----------  --------------------------------
000230* EZP012 RSOMKIT 22/02/1991  INITIAL VERSION.
000240* EZP027 TANCSM  09/03/1995  UNKNOWN BANK CODE NOW RETURNS
000250*                            FAILED INSTEAD OF ABENDING - THE
000260*                            CALLER MAPS THIS TO
000270*                            EXTERNAL_API_ERROR.
000280* EZP034 HALIMS  28/11/1998  Y2K - BANK-TXN-ID IS BUILT FROM
000290*                            THE RUN DATE.  CHANGED TO A
000300*                            4-DIGIT CENTURY SO THE SUFFIX
000310*                            DOES NOT WRAP IN THE YEAR 2000.
000320* EZP042 NGEECH  17/05/2001  ADD WK-N-BANK-SEQNO SO REPEATED
000330*                            CALLS IN THE SAME RUN DO NOT
000340*                            PRODUCE THE SAME BANK TXN ID.
000350*-------------------------------------------------------------*
000360 EJECT
000370*************************
000380 ENVIRONMENT DIVISION.
000390*************************
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER.  IBM-AS400.
000420 OBJECT-COMPUTER.  IBM-AS400.
000430 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000440                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT BANKNET ASSIGN TO DATABASE-BANKNET
000480            ORGANIZATION      IS INDEXED
000490            ACCESS MODE       IS RANDOM
000500            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000510            FILE STATUS       IS WK-C-FILE-STATUS.
000520 EJECT
000530***************
000540 DATA DIVISION.
000550***************
000560 FILE SECTION.
000570***************
000580 FD  BANKNET
000590     LABEL RECORDS ARE OMITTED
000600     DATA RECORD IS WK-C-BANKNET.
000610 01  WK-C-BANKNET.
000620     COPY DDS-ALL-FORMATS OF BANKNET.
000630 01  WK-C-BANKNET-1.
000640     COPY BANKNET.
000650*************************
000660 WORKING-STORAGE SECTION.
000670*************************
000680 01  FILLER              PIC X(24)  VALUE
000690     "** PROGRAM TRFBANK   **".
000700* ------------------ PROGRAM WORKING STORAGE -------------------*
000710 01  WK-C-COMMON.
000720     COPY TRFCMWS.
000730 77  WK-N-BANK-CALL-CNT          PIC 9(07) COMP.
000740 77  WK-N-BANK-SEQNO              PIC 9(04) COMP VALUE ZERO.
000750 01  WK-C-BANK-TODAY              PIC X(06) VALUE SPACES.
000760 01  WK-N-BANK-TODAY REDEFINES WK-C-BANK-TODAY.
000770     05  WK-N-BANK-TODAY-YY       PIC 9(02).
000780     05  WK-N-BANK-TODAY-MM       PIC 9(02).
000790     05  WK-N-BANK-TODAY-DD       PIC 9(02).
000800 01  WK-C-BANK-SEQNO-VIEW         PIC X(04).
000810 01  WK-N-BANK-SEQNO-VIEW REDEFINES WK-C-BANK-SEQNO-VIEW.
000820     05  WK-N-BANK-SEQNO-EDIT     PIC 9(04).
000830 01  WK-C-BANK-TXN-BUILD.
000840     05  WK-C-BANK-TXN-PREFIX     PIC X(03) VALUE "BK-".
000850     05  WK-C-BANK-TXN-DATE       PIC X(06).
000860     05  WK-C-BANK-TXN-SEQ        PIC X(04).
000870     05  FILLER                  PIC X(07).
000880 01  WK-N-BANK-TXN-BUILD-RAW REDEFINES WK-C-BANK-TXN-BUILD
000890                                  PIC X(20).
000900 EJECT
000910*****************
000920 LINKAGE SECTION.
000930*****************
000940 COPY BANKREQ.
000950 EJECT
000960********************************************
000970 PROCEDURE DIVISION USING WK-C-BANKREQ-AREA.
000980********************************************
000990 MAIN-MODULE.
001000     PERFORM A000-CALL-BANKING-NETWORK
001010        THRU A099-CALL-BANKING-NETWORK-EX.
001020     PERFORM Z000-END-PROGRAM-ROUTINE
001030        THRU Z099-END-PROGRAM-ROUTINE-EX.
001040     GOBACK.
001050*---------------------------------------------------------------*
001060 A000-CALL-BANKING-NETWORK.
001070*---------------------------------------------------------------*
001080     ADD 1 TO WK-N-BANK-CALL-CNT.
001090     MOVE    SPACES        TO    WK-C-BANKREQ-API-STATUS.
001100     MOVE    SPACES        TO    WK-C-BANKREQ-BANK-TXN-ID.
001110     MOVE    SPACES        TO    WK-C-BANKREQ-ERROR-MSG.

001120     OPEN    INPUT BANKNET.
001130     IF      NOT WK-C-SUCCESSFUL
001140             DISPLAY "TRFBANK - OPEN FILE ERROR - BANKNET"
001150             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001160             GO TO Y900-ABNORMAL-TERMINATION.

001170     MOVE    WK-C-BANKREQ-RECEIVER-BANK TO BANKNET-BANK-CODE.
001180     READ    BANKNET KEY IS EXTERNALLY-DESCRIBED-KEY.
001190     IF      NOT WK-C-SUCCESSFUL
001200             MOVE "F"       TO    WK-C-BANKREQ-API-STATUS
001210             MOVE "RECEIVING BANK CODE NOT ON NETWORK"
001220                             TO    WK-C-BANKREQ-ERROR-MSG
001230             GO TO A099-CALL-BANKING-NETWORK-EX.

001240     EVALUATE TRUE
001250         WHEN BANKNET-IS-UP
001260             PERFORM B100-BUILD-BANK-TXN-ID
001270                THRU B100-BUILD-BANK-TXN-ID-EX
001280             MOVE "S"        TO    WK-C-BANKREQ-API-STATUS
001290         WHEN BANKNET-IS-SLOW
001300             MOVE "P"        TO    WK-C-BANKREQ-API-STATUS
001310             MOVE "RECEIVING BANK IS SLOW TO RESPOND"
001320                             TO    WK-C-BANKREQ-ERROR-MSG
001330         WHEN BANKNET-IS-TIMEOUT
001340             MOVE "T"        TO    WK-C-BANKREQ-API-STATUS
001350             MOVE "RECEIVING BANK NETWORK TIMED OUT"
001360                             TO    WK-C-BANKREQ-ERROR-MSG
001370         WHEN OTHER
001380             MOVE "F"        TO    WK-C-BANKREQ-API-STATUS
001390             MOVE "RECEIVING BANK NETWORK IS DOWN"
001400                             TO    WK-C-BANKREQ-ERROR-MSG
001410     END-EVALUATE.

001420*---------------------------------------------------------------*
001430 A099-CALL-BANKING-NETWORK-EX.
001440*---------------------------------------------------------------*
001450     EXIT.
001460*---------------------------------------------------------------*
001470 B100-BUILD-BANK-TXN-ID.
001480*---------------------------------------------------------------*
001490     ADD 1 TO WK-N-BANK-SEQNO.                                    EZP042  
001500     IF      WK-N-BANK-SEQNO > 9999
001510             MOVE 1           TO    WK-N-BANK-SEQNO.
001520     ACCEPT  WK-C-BANK-TODAY  FROM DATE.                          EZP034  
001530     MOVE    WK-C-BANK-TODAY  TO    WK-C-BANK-TXN-DATE.
001540     MOVE    WK-N-BANK-SEQNO  TO    WK-N-BANK-SEQNO-EDIT.
001550     MOVE    WK-C-BANK-SEQNO-VIEW TO WK-C-BANK-TXN-SEQ.
001560     MOVE    WK-C-BANK-TXN-BUILD TO WK-C-BANKREQ-BANK-TXN-ID.
001570 B100-BUILD-BANK-TXN-ID-EX.
001580     EXIT.
001590*---------------------------------------------------------------*
001600 Y900-ABNORMAL-TERMINATION.
001610*---------------------------------------------------------------*
001620     MOVE "F"                 TO    WK-C-BANKREQ-API-STATUS.
001630     MOVE "SYSTEM ERROR IN BANKING NETWORK CALL"
001640                               TO    WK-C-BANKREQ-ERROR-MSG.
001650     PERFORM Z000-END-PROGRAM-ROUTINE
001660        THRU Z099-END-PROGRAM-ROUTINE-EX.
001670     GOBACK.
001680*---------------------------------------------------------------*
001690 Z000-END-PROGRAM-ROUTINE.
001700*---------------------------------------------------------------*
001710     CLOSE   BANKNET.
001720     IF      NOT WK-C-SUCCESSFUL
001730             DISPLAY "TRFBANK - CLOSE FILE ERROR - BANKNET"
001740             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
001750*---------------------------------------------------------------*
001760 Z099-END-PROGRAM-ROUTINE-EX.
001770*---------------------------------------------------------------*
001780     EXIT.
001790******************************************************************
001800************** END OF PROGRAM SOURCE -  TRFBANK ****************
001810******************************************************************
