000010* NOTFMSG.cpybk
000020* I-O FORMAT:NOTFMSGR  FROM FILE NOTFMSG  OF LIBRARY EZPYLIB
000030* OUTBOUND NOTIFICATION - WRITTEN BY THE UPDATE-FROM-RESULT
000040* STEP FOR EACH PARTY THAT MUST BE TOLD OF THE OUTCOME.
000050*-----------------------------------------------------------*
000060* HISTORY OF MODIFICATION:
000070*-----------------------------------------------------------*
000080* TAG    INIT    DATE        DESCRIPTION
000090* ------ ------- ----------  --------------------------------
000100* EZP008 RSOMKIT 14/02/1991  INITIAL VERSION.
000110*-----------------------------------------------------------*
000120 05  NOTFMSG-RECORD                  PIC X(106).
000130 05  NOTFMSGR  REDEFINES NOTFMSG-RECORD.
000140     06  NOTFMSG-USER-ID               PIC 9(10).
000150     06  NOTFMSG-PHONE                 PIC X(15).
000160     06  NOTFMSG-MESSAGE               PIC X(80).
000170     06  FILLER                       PIC X(01).
