000010*************************************************************
000020 IDENTIFICATION DIVISION.
000030*************************************************************
000040 PROGRAM-ID.     TRFACTS.
000050 AUTHOR.         TAN CHOON SIM.
000060 INSTALLATION.   EASYPAY OPERATIONS - BATCH SYSTEMS.
000070 DATE-WRITTEN.   10 MAR 1995.
000080 DATE-COMPILED.
000090 SECURITY.       EASYPAY INTERNAL USE ONLY.
000100*-------------------------------------------------------------*
000110*DESCRIPTION :  CALLED ROUTINE FOR A SECURE TRANSFER (REQ-TYPE
000120*               "S").  A SECURE TRANSFER IS AN INTERNAL OR AN
000130*               EXTERNAL TRANSFER THAT MUST ALSO CARRY A VALID
000140*               PIN SESSION TOKEN.  THIS ROUTINE CHECKS THE PIN
000150*               SESSION ON BOTH THE VALIDATE AND THE EXECUTE
000160*               STEP, THEN DELEGATES THE REST OF THE WORK TO
000170*               TRFACTI OR TRFACTE ACCORDING TO WK-C-CMD-
000180*               EXTFLAG ("Y" = ACTUALLY AN OUTWARD TRANSFER,
000190*               "N" = AN INWARD/OWN-BANK TRANSFER).
000200*-------------------------------------------------------------*
000210* HISTORY OF MODIFICATION:
000220*-------------------------------------------------------------*
000230* TAG    INIT    DATE        DESCRIPTION
000240* ------ ------- ----------  --------------------------------
000250* EZP025 TANCSM  10/03/1995  INITIAL VERSION.
000260* EZP031 HALIMS  28/11/1998  Y2K - NO DATE ARITHMETIC IN THIS
000270*                            ROUTINE, NO CHANGE REQUIRED.
000280* EZP045 NGEECH  17/05/2001  RE-CHECK THE PIN SESSION AT THE
000290*                            EXECUTE STEP AS WELL AS VALIDATE -
000300*                            A SESSION CAN EXPIRE BETWEEN THE
000310*                            TWO STEPS IF THE RUN IS DELAYED.
000320*-------------------------------------------------------------*
000330 EJECT
000340*************************
000350 ENVIRONMENT DIVISION.
000360*************************
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER.  IBM-AS400.
000390 OBJECT-COMPUTER.  IBM-AS400.
000400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000410                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000420                   UPSI-0 ON STATUS IS ACTS-TRACE-ON
000430                          OFF STATUS IS ACTS-TRACE-OFF.
000440*************************************************************
000450* NO FILE-CONTROL ENTRIES - THIS ROUTINE OWNS NO FD.  ALL OF
000460* ITS FILE WORK IS DONE BY THE ROUTINES IT CALLS.
000470*************************************************************
000480***************
000490 DATA DIVISION.
000500***************
000510*************************
000520 WORKING-STORAGE SECTION.
000530*************************
000540 01  FILLER              PIC X(24)  VALUE
000550     "** PROGRAM TRFACTS   **".
000560* ------------------ PROGRAM WORKING STORAGE -------------------*
000570 01  WK-C-COMMON.
000580     COPY TRFCMWS.
000590 77  WK-N-ACTS-CALL-CNT            PIC 9(07) COMP.
000600 77  WK-N-ACTS-PINCK-CNT           PIC 9(05) COMP.
000610 01  WK-C-ACTS-DELEGATE-PGM        PIC X(08) VALUE SPACES.
000620 01  WK-N-ACTS-DELEGATE-VIEW REDEFINES WK-C-ACTS-DELEGATE-PGM.
000630     05  WK-N-ACTS-DELEGATE-HALF1  PIC X(04).
000640     05  WK-N-ACTS-DELEGATE-HALF2  PIC X(04).
000650 01  WK-C-ACTS-SAVE-FUNCTION-CD    PIC X(01).
000660 01  WK-N-ACTS-SAVE-FN-TBL REDEFINES WK-C-ACTS-SAVE-FUNCTION-CD.
000670     05  WK-N-ACTS-SAVE-FN-OCC     PIC X(01) OCCURS 1 TIMES.
000680 01  WK-C-ACTS-RESULT-CD-SAVE      PIC X(20).
000690 01  WK-N-ACTS-RESULT-CD-PAIR REDEFINES WK-C-ACTS-RESULT-CD-SAVE.
000700     05  WK-N-ACTS-RESULT-CD-OCC   PIC X(10) OCCURS 2 TIMES.
000710EJECT
000720*****************
000730 LINKAGE SECTION.
000740*****************
000750 COPY TRFCMD.
000760 EJECT
000770********************************************
000780 PROCEDURE DIVISION USING WK-C-CMD-AREA.
000790********************************************
000800 MAIN-MODULE.
000810     ADD 1 TO WK-N-ACTS-CALL-CNT.
000820     IF      WK-C-CMD-EXTFLAG-YES
000830             MOVE "TRFACTE"       TO    WK-C-ACTS-DELEGATE-PGM
000840     ELSE
000850             MOVE "TRFACTI"       TO    WK-C-ACTS-DELEGATE-PGM.

000860     EVALUATE TRUE
000870         WHEN WK-C-CMD-FN-VALIDATE
000880             PERFORM C100-VALIDATE THRU C100-VALIDATE-EX
000890         WHEN WK-C-CMD-FN-EXECUTE
000900             PERFORM D100-EXECUTE THRU D100-EXECUTE-EX
000910         WHEN WK-C-CMD-FN-UPDATE
000920             PERFORM F100-UPDATE THRU F100-UPDATE-EX
000930         WHEN OTHER
000940             MOVE "F"             TO    CR-RESULT-STATUS
000950             MOVE "SYSTEM_ERROR"  TO    CR-RESULT-CODE
000960     END-EVALUATE.
000970     GOBACK.
000980*---------------------------------------------------------------*
000990 C100-VALIDATE.
001000*---------------------------------------------------------------*
001010     ADD     1                   TO    WK-N-ACTS-PINCK-CNT.
001020     CALL    "TRFPINCK" USING WK-C-CMD-AREA.
001030     IF      CR-RESULT-FAILURE
001040             GO TO C100-VALIDATE-EX.

001050     CALL    WK-C-ACTS-DELEGATE-PGM USING WK-C-CMD-AREA.

001060 C100-VALIDATE-EX.
001070     EXIT.
001080*---------------------------------------------------------------*
001090 D100-EXECUTE.
001100*---------------------------------------------------------------*
001110     ADD     1                   TO    WK-N-ACTS-PINCK-CNT.
001120     CALL    "TRFPINCK" USING WK-C-CMD-AREA.                      EZP045  
001130     IF      CR-RESULT-FAILURE
001140             GO TO D100-EXECUTE-EX.

001150     CALL    WK-C-ACTS-DELEGATE-PGM USING WK-C-CMD-AREA.

001160 D100-EXECUTE-EX.
001170     EXIT.
001180*---------------------------------------------------------------*
001190 F100-UPDATE.
001200*---------------------------------------------------------------*
001210     CALL    WK-C-ACTS-DELEGATE-PGM USING WK-C-CMD-AREA.

001220 F100-UPDATE-EX.
001230     EXIT.
001240******************************************************************
001250************** END OF PROGRAM SOURCE -  TRFACTS ****************
001260******************************************************************
