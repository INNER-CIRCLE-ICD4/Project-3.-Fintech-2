000010*-----------------------------------------------------------*
000020* TRFCMWS.cpybk
000030* COMMON WORK AREA - SHARED BY ALL EASYPAY TRANSFER MODULES
000040*-----------------------------------------------------------*
000050* HISTORY OF MODIFICATION:
000060*-----------------------------------------------------------*
000070* TAG    INIT    DATE        DESCRIPTION
000080* ------ ------- ----------  --------------------------------
000090* EZP001 RSOMKIT 14/02/1991  INITIAL VERSION - LIFTED FROM
000100*                            THE OLD GIRO COMMON WORK AREA SO
000110*                            EVERY EASYPAY MODULE SHARES ONE
000120*                            FILE-STATUS CONDITION SET.
000130* EZP014 RSOMKIT 02/11/1993  ADD WK-C-DUPLICATE-KEY CONDITION
000140*                            FOR THE NEW LEDGER UNIQUENESS
000150*                            CHECK IN THE ENRICHMENT STEP.
000160*-----------------------------------------------------------*
000170 02  WK-C-FILE-STATUS            PIC X(02).
000180     88  WK-C-SUCCESSFUL              VALUE "00".
000190     88  WK-C-RECORD-NOT-FOUND        VALUE "23".
000200     88  WK-C-DUPLICATE-KEY           VALUE "22".
000210     88  WK-C-END-OF-FILE              VALUE "10".
000220     88  WK-C-INVALID-KEY              VALUE "21" "23" "24".
000230 02  WK-C-FILE-STATUS-FILLER     PIC X(08).
