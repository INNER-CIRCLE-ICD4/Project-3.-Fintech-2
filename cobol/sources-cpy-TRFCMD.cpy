000010* TRFCMD.cpybk
000020* UNIFIED TRANSFER-COMMAND LINKAGE AREA.  ONE SHARED LAYOUT
000030* CARRIES THE INTERNAL, EXTERNAL AND SECURE TRANSFER COMMANDS
000040* ALIKE - CMD-REQ-TYPE SAYS WHICH ONE.  PASSED ON EVERY CALL
000050* BETWEEN TRFMAIN, TRFENRCH, TRFACTP, TRFACTR, TRFACTI,
000060* TRFACTE AND TRFACTS.  CMD-FUNCTION-CD SAYS WHICH STEP OF THE
000070* LIFECYCLE (VALIDATE/EXECUTE/UPDATE) THE CALLED PROGRAM IS TO
000080* PERFORM ON THIS CALL.
000090*-----------------------------------------------------------*
000100* HISTORY OF MODIFICATION:
000110*-----------------------------------------------------------*
000120* TAG    INIT    DATE        DESCRIPTION
000130* ------ ------- ----------  --------------------------------
000140* EZP010 RSOMKIT 14/02/1991  INITIAL VERSION - INTERNAL AND
000150*                            EXTERNAL TRANSFERS ONLY.
000160* EZP024 TANCSM  09/03/1995  ADD CMD-PIN-TOKEN AND CMD-EXTFLAG
000170*                            FOR THE SECURE-TRANSFER PATH.
000180* EZP032 HALIMS  28/11/1998  Y2K REVIEW - NO DATE FIELDS ON
000190*                            THIS AREA, NO CHANGE REQUIRED.
000200* EZP040 NGEECH  17/05/2001  ADD CMD-SENDER-ACCT-ID AND
000210*                            CMD-RECEIVER-ACCT-ID SO THE
000220*                            EXECUTE STEP CAN LOCK ACCOUNTS IN
000230*                            ASCENDING ACCOUNT-ID ORDER.
000240*-----------------------------------------------------------*
000250 01  WK-C-CMD-AREA.
000260     05  WK-C-CMD-CONTROL.
000270         10  WK-C-CMD-FUNCTION-CD          PIC X(01).
000280             88  WK-C-CMD-FN-VALIDATE            VALUE "V".
000290             88  WK-C-CMD-FN-EXECUTE             VALUE "X".
000300             88  WK-C-CMD-FN-UPDATE              VALUE "U".
000310         10  WK-C-CMD-TXN-ID                PIC X(15).
000320     05  WK-C-CMD-INPUT.
000330         10  WK-C-CMD-REQ-TYPE              PIC X(01).
000340             88  WK-C-CMD-TYPE-INTERNAL          VALUE "I".
000350             88  WK-C-CMD-TYPE-EXTERNAL          VALUE "E".
000360             88  WK-C-CMD-TYPE-SECURE            VALUE "S".
000370         10  WK-C-CMD-SENDER-ID             PIC 9(10).
000380         10  WK-C-CMD-RECEIVER-ID           PIC 9(10).
000390         10  WK-C-CMD-SENDER-ACCT-NO        PIC X(20).
000400         10  WK-C-CMD-RECEIVER-ACCT-NO      PIC X(20).
000410         10  WK-C-CMD-RCV-BANK-CODE         PIC X(08).
000420         10  WK-C-CMD-RCV-BANK-NAME         PIC X(20).
000430         10  WK-C-CMD-AMOUNT                PIC S9(13)V99.
000440         10  WK-C-CMD-MEMO                  PIC X(40).
000450         10  WK-C-CMD-PIN-TOKEN             PIC X(32).
000460         10  WK-C-CMD-EXTFLAG               PIC X(01).
000470             88  WK-C-CMD-EXTFLAG-YES            VALUE "Y".
000480             88  WK-C-CMD-EXTFLAG-NO             VALUE "N".
000490     05  WK-C-CMD-ENRICHED.
000500         10  WK-C-CMD-SENDER-PHONE          PIC X(15).
000510         10  WK-C-CMD-SENDER-NAME           PIC X(20).
000520         10  WK-C-CMD-RECEIVER-PHONE        PIC X(15).
000530         10  WK-C-CMD-RECEIVER-NAME         PIC X(20).
000540         10  WK-C-CMD-SENDER-ACCT-ID        PIC 9(10).
000550         10  WK-C-CMD-RECEIVER-ACCT-ID      PIC 9(10).
000560         10  WK-C-CMD-BANK-TXN-ID           PIC X(20).
000570     05  WK-C-CMD-RESULT.
000580         COPY ACTRSLT.
000590     05  FILLER                            PIC X(20).
