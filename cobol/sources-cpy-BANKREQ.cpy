000010* BANKREQ.cpybk
000020* LINKAGE AREA PASSED TO TRFBANK - THE EXTERNAL BANKING
000030* NETWORK INTERFACE.  BUILT BY TRFACTE, RETURNED BY TRFBANK.
000040*-----------------------------------------------------------*
000050* HISTORY OF MODIFICATION:
000060*-----------------------------------------------------------*
000070* TAG    INIT    DATE        DESCRIPTION
000080* ------ ------- ----------  --------------------------------
000090* EZP009 RSOMKIT 14/02/1991  INITIAL VERSION.
000100*-----------------------------------------------------------*
000110 01  WK-C-BANKREQ-AREA.
000120     05  WK-C-BANKREQ-INPUT.
000130         10  WK-C-BANKREQ-TXN-ID           PIC X(15).
000140         10  WK-C-BANKREQ-SENDER-ACCT      PIC X(20).
000150         10  WK-C-BANKREQ-SENDER-BANK      PIC X(08)
000160                 VALUE "EASYPAY".
000170         10  WK-C-BANKREQ-RECEIVER-ACCT    PIC X(20).
000180         10  WK-C-BANKREQ-RECEIVER-BANK    PIC X(08).
000190         10  WK-C-BANKREQ-AMOUNT           PIC S9(13)V99.
000200         10  WK-C-BANKREQ-CURRENCY         PIC X(03)
000210                 VALUE "KRW".
000220         10  WK-C-BANKREQ-MEMO             PIC X(40).
000230     05  WK-C-BANKREQ-OUTPUT.
000240         10  WK-C-BANKREQ-API-STATUS       PIC X(01).
000250             88  WK-C-BANKREQ-SUCCESS           VALUE "S".
000260             88  WK-C-BANKREQ-PENDING           VALUE "P".
000270             88  WK-C-BANKREQ-TIMEOUT           VALUE "T".
000280             88  WK-C-BANKREQ-FAILED            VALUE "F".
000290         10  WK-C-BANKREQ-BANK-TXN-ID       PIC X(20).
000300         10  WK-C-BANKREQ-ERROR-MSG         PIC X(60).
000310     05  FILLER                            PIC X(10).
