000010* BANKNET.cpybk
000020* I-O FORMAT:BANKNETR  FROM FILE BANKNET  OF LIBRARY EZPYLIB
000030* EXTERNAL BANKING NETWORK TABLE - KEYED BY BANK CODE.  TRFBANK
000040* READS THIS TABLE TO FIND OUT HOW THE NAMED OUTSIDE BANK IS
000050* CURRENTLY ANSWERING THE NETWORK (UP, SLOW, DOWN).
000060*-----------------------------------------------------------*
000070* HISTORY OF MODIFICATION:
000080*-----------------------------------------------------------*
000090* TAG    INIT    DATE        DESCRIPTION
000100* ------ ------- ----------  --------------------------------
000110* EZP011 RSOMKIT 14/02/1991  INITIAL VERSION.
000120*-----------------------------------------------------------*
000130 05  BANKNET-RECORD                  PIC X(41).
000140 05  BANKNETR  REDEFINES BANKNET-RECORD.
000150     06  BANKNET-BANK-CODE             PIC X(08).
000160     06  BANKNET-BANK-NAME             PIC X(20).
000170     06  BANKNET-NETWORK-STAT           PIC X(01).
000180*                                    'S'-UP 'P'-SLOW
000190*                                    'T'-TIMEOUT 'F'-DOWN
000200         88  BANKNET-IS-UP                  VALUE "S".
000210         88  BANKNET-IS-SLOW                 VALUE "P".
000220         88  BANKNET-IS-TIMEOUT              VALUE "T".
000230         88  BANKNET-IS-DOWN                 VALUE "F".
000240     06  FILLER                        PIC X(12).
