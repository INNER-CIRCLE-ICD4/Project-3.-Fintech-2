000010* AUDTLOG.cpybk
000020* I-O FORMAT:AUDTLOGR  FROM FILE AUDTLOG  OF LIBRARY EZPYLIB
000030* SUCCESS/FAILURE AUDIT EVENTS - ONE RECORD PER TRANSFER
000040* OUTCOME, WRITTEN BY THE UPDATE-FROM-RESULT STEP.
000050*-----------------------------------------------------------*
000060* HISTORY OF MODIFICATION:
000070*-----------------------------------------------------------*
000080* TAG    INIT    DATE        DESCRIPTION
000090* ------ ------- ----------  --------------------------------
000100* EZP007 RSOMKIT 14/02/1991  INITIAL VERSION.
000110*-----------------------------------------------------------*
000120 05  AUDTLOG-RECORD                  PIC X(141).
000130 05  AUDTLOGR  REDEFINES AUDTLOG-RECORD.
000140     06  AUDTLOG-USER-ID               PIC 9(10).
000150     06  AUDTLOG-PHONE                 PIC X(15).
000160     06  AUDTLOG-EVENT                 PIC X(20).
000170         88  AUDTLOG-IS-SUCCESS             VALUE "TRANSFER_SUCCESS".
000180         88  AUDTLOG-IS-FAILURE             VALUE "TRANSFER_FAILED".
000190     06  AUDTLOG-DESC                  PIC X(80).
000200     06  AUDTLOG-TXN-ID                PIC X(15).
000210     06  FILLER                       PIC X(01).
