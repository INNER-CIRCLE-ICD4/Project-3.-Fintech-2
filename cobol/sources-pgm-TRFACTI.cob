000010*************************************************************
000020 IDENTIFICATION DIVISION.
000030*************************************************************
000040 PROGRAM-ID.     TRFACTI.
000050 AUTHOR.         RAJA SOM KIT.
000060 INSTALLATION.   EASYPAY OPERATIONS - BATCH SYSTEMS.
000070 DATE-WRITTEN.   18 FEB 1991.
000080 DATE-COMPILED.
000090 SECURITY.       EASYPAY INTERNAL USE ONLY.
000100*-------------------------------------------------------------*
000110*DESCRIPTION :  CALLED ROUTINE THAT VALIDATES, EXECUTES AND
000120*               POSTS THE OUTCOME OF AN INTERNAL (PLATFORM
000130*               TO PLATFORM) TRANSFER.  THE CALLING PROGRAM
000140*               SETS WK-C-CMD-FUNCTION-CD TO SAY WHICH OF THE
000150*               THREE STEPS (VALIDATE, EXECUTE, UPDATE) IS
000160*               WANTED ON THIS CALL; THE ANSWER COMES BACK IN
000170*               THE RESULT GROUP OF THE SAME COMMAND AREA.
000180*               ACCOUNTS ARE LOCKED (READ FOR UPDATE) IN
000190*               ASCENDING ACCOUNT-ID ORDER TO AVOID A
000200*               DEADLOCK AGAINST A TRANSFER RUNNING THE
000210*               OPPOSITE WAY.
000220*-------------------------------------------------------------*
000230* HISTORY OF MODIFICATION:
000240*-------------------------------------------------------------*
000250* TAG    INIT    DATE        DESCRIPTION
000260* ------ ------- ----------  --------------------------------
000270* EZP013 RSOMKIT 18/02/1991  INITIAL VERSION.
000280* EZP028 TANCSM  09/03/1995  ADD THE ASCENDING ACCOUNT-ID LOCK
000290*                            ORDER - TWO OPPOSING TRANSFERS IN
000300*                            THE SAME BATCH WERE DEADLOCKING
000310*                            ON THE OLD SENDER-FIRST ORDER.
000320* EZP035 HALIMS  28/11/1998  Y2K - NO DATE ARITHMETIC IN THIS
000330*                            ROUTINE, NO CHANGE REQUIRED.
000340* EZP043 NGEECH  17/05/2001  NOTIFICATION TEXT NOW CARRIES THE
000350*                            COUNTERPARTY ACCOUNT NUMBER, NOT
000360*                            JUST THE WORD "ACCOUNT".
000370*-------------------------------------------------------------*
000380 EJECT
000390*************************
000400 ENVIRONMENT DIVISION.
000410*************************
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.  IBM-AS400.
000440 OBJECT-COMPUTER.  IBM-AS400.
000450 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000460                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000470                   UPSI-0 ON STATUS IS ACTI-TRACE-ON
000480                          OFF STATUS IS ACTI-TRACE-OFF.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT ACCTMST ASSIGN TO DATABASE-ACCTMST
000520            ORGANIZATION      IS INDEXED
000530            ACCESS MODE       IS RANDOM
000540            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000550            FILE STATUS       IS WK-C-FILE-STATUS.
000560     SELECT AUDTLOG ASSIGN TO DATABASE-AUDTLOG
000570            ORGANIZATION      IS SEQUENTIAL
000580            FILE STATUS       IS WK-C-AUDIT-STATUS.
000590     SELECT NOTFMSG ASSIGN TO DATABASE-NOTFMSG
000600            ORGANIZATION      IS SEQUENTIAL
000610            FILE STATUS       IS WK-C-NOTIF-STATUS.
000620 EJECT
000630***************
000640 DATA DIVISION.
000650***************
000660 FILE SECTION.
000670***************
000680 FD  ACCTMST
000690     LABEL RECORDS ARE OMITTED
000700     DATA RECORD IS WK-C-ACCTMST.
000710 01  WK-C-ACCTMST.
000720     COPY DDS-ALL-FORMATS OF ACCTMST.
000730 01  WK-C-ACCTMST-1.
000740     COPY ACCTMST.
000750 FD  AUDTLOG
000760     LABEL RECORDS ARE OMITTED
000770     DATA RECORD IS WK-C-AUDTLOG.
000780 01  WK-C-AUDTLOG.
000790     COPY DDS-ALL-FORMATS OF AUDTLOG.
000800 01  WK-C-AUDTLOG-1.
000810     COPY AUDTLOG.
000820 FD  NOTFMSG
000830     LABEL RECORDS ARE OMITTED
000840     DATA RECORD IS WK-C-NOTFMSG.
000850 01  WK-C-NOTFMSG.
000860     COPY DDS-ALL-FORMATS OF NOTFMSG.
000870 01  WK-C-NOTFMSG-1.
000880     COPY NOTFMSG.
000890*************************
000900 WORKING-STORAGE SECTION.
000910*************************
000920 01  FILLER              PIC X(24)  VALUE
000930     "** PROGRAM TRFACTI   **".
000940* ------------------ PROGRAM WORKING STORAGE -------------------*
000950 01  WK-C-COMMON.
000960     COPY TRFCMWS.
000970 77  WK-C-AUDIT-STATUS            PIC X(02).
000980 77  WK-C-NOTIF-STATUS            PIC X(02).
000990 77  WK-N-ACTI-CALL-CNT          PIC 9(07) COMP.
001000 77  WK-N-ACTI-LOW-ACCT-ID        PIC 9(10) COMP.
001010 77  WK-N-ACTI-HIGH-ACCT-ID       PIC 9(10) COMP.
001020 01  WK-C-ACTI-LOW-ACCT-NO        PIC X(20).
001030 01  WK-N-ACTI-LOW-ACCT-VIEW REDEFINES WK-C-ACTI-LOW-ACCT-NO.
001040     05  WK-N-ACTI-LOW-ACCT-NUM   PIC 9(20).
001050 01  WK-C-ACTI-HIGH-ACCT-NO       PIC X(20).
001060 01  WK-N-ACTI-HIGH-ACCT-VIEW REDEFINES WK-C-ACTI-HIGH-ACCT-NO.
001070     05  WK-N-ACTI-HIGH-ACCT-NUM  PIC 9(20).
001080 01  WK-C-ACTI-ACCT-ID-PAIR.
001090     05  WK-C-ACTI-ACCT-ID-LOW    PIC 9(10).
001100     05  WK-C-ACTI-ACCT-ID-HIGH   PIC 9(10).
001110 01  WK-N-ACTI-ACCT-ID-TBL REDEFINES WK-C-ACTI-ACCT-ID-PAIR.
001120     05  WK-N-ACTI-ACCT-ID-OCC    PIC 9(10) OCCURS 2 TIMES.
001130 01  WK-C-ACTI-LOW-IS-SENDER      PIC X(01) VALUE "N".
001140     88  WK-ACTI-LOW-IS-SENDER         VALUE "Y".
001150 01  WK-C-ACTI-NOTIF-AMT-ED       PIC X(20).
001160 01  WK-N-ACTI-NOTIF-AMT-EDIT     PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
001170 01  WK-C-ACTI-MESSAGE            PIC X(80).
001180EJECT
001190*****************
001200 LINKAGE SECTION.
001210*****************
001220 COPY TRFCMD.
001230 EJECT
001240********************************************
001250 PROCEDURE DIVISION USING WK-C-CMD-AREA.
001260********************************************
001270 MAIN-MODULE.
001280     ADD 1 TO WK-N-ACTI-CALL-CNT.
001290     EVALUATE TRUE
001300         WHEN WK-C-CMD-FN-VALIDATE
001310             PERFORM C100-VALIDATE THRU C100-VALIDATE-EX
001320         WHEN WK-C-CMD-FN-EXECUTE
001330             PERFORM D100-EXECUTE THRU D100-EXECUTE-EX
001340         WHEN WK-C-CMD-FN-UPDATE
001350             PERFORM F100-UPDATE THRU F100-UPDATE-EX
001360         WHEN OTHER
001370             MOVE "F"             TO  CR-RESULT-STATUS
001380             MOVE "SYSTEM_ERROR"  TO  CR-RESULT-CODE
001390     END-EVALUATE.
001400     GOBACK.
001410*---------------------------------------------------------------*
001420 C100-VALIDATE.
001430*---------------------------------------------------------------*
001440     MOVE    "S"                 TO    CR-RESULT-STATUS.
001450     MOVE    "OK"                TO    CR-RESULT-CODE.
001460     MOVE    SPACES              TO    CR-RESULT-MESSAGE.

001470     IF      WK-C-CMD-AMOUNT NOT > 0
001480             MOVE "F"            TO    CR-RESULT-STATUS
001490             MOVE "INVALID_REQUEST" TO CR-RESULT-CODE
001500             MOVE "TRANSFER AMOUNT MUST BE GREATER THAN ZERO"
001510                                  TO    CR-RESULT-MESSAGE
001520             GO TO C100-VALIDATE-EX.

001530     IF      WK-C-CMD-SENDER-ACCT-NO = SPACES
001540        OR   WK-C-CMD-RECEIVER-ACCT-NO = SPACES
001550             MOVE "F"            TO    CR-RESULT-STATUS
001560             MOVE "INVALID_REQUEST" TO CR-RESULT-CODE
001570             MOVE "SENDER OR RECEIVER ACCOUNT NUMBER MISSING"
001580                                  TO    CR-RESULT-MESSAGE
001590             GO TO C100-VALIDATE-EX.

001600     IF      WK-C-CMD-SENDER-ID = WK-C-CMD-RECEIVER-ID
001610             MOVE "F"            TO    CR-RESULT-STATUS
001620             MOVE "INVALID_REQUEST" TO CR-RESULT-CODE
001630             MOVE "A TRANSFER MAY NOT BE MADE TO ONESELF"
001640                                  TO    CR-RESULT-MESSAGE
001650             GO TO C100-VALIDATE-EX.

001660     OPEN    INPUT ACCTMST.
001670     IF      NOT WK-C-SUCCESSFUL
001680             DISPLAY "TRFACTI - OPEN FILE ERROR - ACCTMST"
001690             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001700             GO TO Y900-ABNORMAL-TERMINATION.

001710     MOVE    WK-C-CMD-SENDER-ACCT-NO TO ACCTMST-ACCT-NO.
001720     READ    ACCTMST KEY IS EXTERNALLY-DESCRIBED-KEY.
001730     IF      NOT WK-C-SUCCESSFUL
001740             MOVE "F"            TO    CR-RESULT-STATUS
001750             MOVE "ACCOUNT_NOT_FOUND" TO CR-RESULT-CODE
001760             MOVE "SENDER ACCOUNT NOT ON FILE"
001770                                  TO    CR-RESULT-MESSAGE
001780             CLOSE ACCTMST
001790             GO TO C100-VALIDATE-EX.

001800     IF      ACCTMST-OWNER-USER-ID NOT = WK-C-CMD-SENDER-ID
001810             MOVE "F"            TO    CR-RESULT-STATUS
001820             MOVE "ACCOUNT_NOT_FOUND" TO CR-RESULT-CODE
001830             MOVE "SENDER ACCOUNT IS NOT OWNED BY SENDER"
001840                                  TO    CR-RESULT-MESSAGE
001850             CLOSE ACCTMST
001860             GO TO C100-VALIDATE-EX.

001870     IF      ACCTMST-BALANCE < WK-C-CMD-AMOUNT
001880             MOVE "F"            TO    CR-RESULT-STATUS
001890             MOVE "INSUFFICIENT_FUNDS" TO CR-RESULT-CODE
001900             MOVE "SENDER ACCOUNT BALANCE IS TOO LOW"
001910                                  TO    CR-RESULT-MESSAGE
001920             CLOSE ACCTMST
001930             GO TO C100-VALIDATE-EX.

001940     MOVE    ACCTMST-ACCT-ID     TO    WK-C-CMD-SENDER-ACCT-ID.

001950     MOVE    WK-C-CMD-RECEIVER-ACCT-NO TO ACCTMST-ACCT-NO.
001960     READ    ACCTMST KEY IS EXTERNALLY-DESCRIBED-KEY.
001970     IF      NOT WK-C-SUCCESSFUL
001980             MOVE "F"            TO    CR-RESULT-STATUS
001990             MOVE "ACCOUNT_NOT_FOUND" TO CR-RESULT-CODE
002000             MOVE "RECEIVER ACCOUNT NOT ON FILE"
002010                                  TO    CR-RESULT-MESSAGE
002020             CLOSE ACCTMST
002030             GO TO C100-VALIDATE-EX.

002040     MOVE    ACCTMST-ACCT-ID     TO    WK-C-CMD-RECEIVER-ACCT-ID.
002050     CLOSE   ACCTMST.

002060 C100-VALIDATE-EX.
002070     EXIT.
002080*---------------------------------------------------------------*
002090 D100-EXECUTE.
002100*---------------------------------------------------------------*
002110     MOVE    "S"                 TO    CR-RESULT-STATUS.
002120     MOVE    "OK"                TO    CR-RESULT-CODE.
002130     MOVE    WK-C-CMD-TXN-ID     TO    CR-RESULT-TXN-ID.

002140     OPEN    I-O ACCTMST.
002150     IF      NOT WK-C-SUCCESSFUL
002160             DISPLAY "TRFACTI - OPEN I-O ERROR - ACCTMST"
002170             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002180             MOVE "F"            TO    CR-RESULT-STATUS
002190             MOVE "INTERNAL_TRANSFER_ERROR" TO CR-RESULT-CODE
002200             GO TO D100-EXECUTE-EX.

002210*    LOCK THE LOWER ACCOUNT-ID FIRST TO AVOID A DEADLOCK
002220*    AGAINST A TRANSFER RUNNING THE OPPOSITE DIRECTION.
002230     MOVE "N"                    TO    WK-C-ACTI-LOW-IS-SENDER.
002240     IF      WK-C-CMD-SENDER-ACCT-ID < WK-C-CMD-RECEIVER-ACCT-ID
002250             MOVE "Y"             TO    WK-C-ACTI-LOW-IS-SENDER
002260             MOVE WK-C-CMD-SENDER-ACCT-NO   TO WK-C-ACTI-LOW-ACCT-NO
002270             MOVE WK-C-CMD-RECEIVER-ACCT-NO TO WK-C-ACTI-HIGH-ACCT-NO
002280     ELSE
002290             MOVE WK-C-CMD-RECEIVER-ACCT-NO TO WK-C-ACTI-LOW-ACCT-NO
002300             MOVE WK-C-CMD-SENDER-ACCT-NO   TO WK-C-ACTI-HIGH-ACCT-NO.

002310     MOVE    WK-C-ACTI-LOW-ACCT-NO TO ACCTMST-ACCT-NO.
002320     READ    ACCTMST KEY IS EXTERNALLY-DESCRIBED-KEY.
002330     IF      NOT WK-C-SUCCESSFUL
002340             CLOSE ACCTMST
002350             MOVE "F"            TO    CR-RESULT-STATUS
002360             MOVE "INTERNAL_TRANSFER_ERROR" TO CR-RESULT-CODE
002370             GO TO D100-EXECUTE-EX.

002380     IF      WK-ACTI-LOW-IS-SENDER
002390             SUBTRACT WK-C-CMD-AMOUNT FROM ACCTMST-BALANCE
002400     ELSE
002410             ADD      WK-C-CMD-AMOUNT TO   ACCTMST-BALANCE.
002420     REWRITE WK-C-ACCTMST-1.
002430     IF      NOT WK-C-SUCCESSFUL
002440             CLOSE ACCTMST
002450             MOVE "F"            TO    CR-RESULT-STATUS
002460             MOVE "INTERNAL_TRANSFER_ERROR" TO CR-RESULT-CODE
002470             GO TO D100-EXECUTE-EX.

002480     MOVE    WK-C-ACTI-HIGH-ACCT-NO TO ACCTMST-ACCT-NO.
002490     READ    ACCTMST KEY IS EXTERNALLY-DESCRIBED-KEY.
002500     IF      NOT WK-C-SUCCESSFUL
002510             CLOSE ACCTMST
002520             MOVE "F"            TO    CR-RESULT-STATUS
002530             MOVE "INTERNAL_TRANSFER_ERROR" TO CR-RESULT-CODE
002540             GO TO D100-EXECUTE-EX.

002550     IF      WK-ACTI-LOW-IS-SENDER
002560             ADD      WK-C-CMD-AMOUNT TO   ACCTMST-BALANCE
002570     ELSE
002580             SUBTRACT WK-C-CMD-AMOUNT FROM ACCTMST-BALANCE.
002590     REWRITE WK-C-ACCTMST-1.
002600     IF      NOT WK-C-SUCCESSFUL
002610             CLOSE ACCTMST
002620             MOVE "F"            TO    CR-RESULT-STATUS
002630             MOVE "INTERNAL_TRANSFER_ERROR" TO CR-RESULT-CODE
002640             GO TO D100-EXECUTE-EX.

002650     CLOSE   ACCTMST.

002660 D100-EXECUTE-EX.
002670     EXIT.
002680*---------------------------------------------------------------*
002690 F100-UPDATE.
002700*---------------------------------------------------------------*
002710     OPEN    EXTEND AUDTLOG.
002720     OPEN    EXTEND NOTFMSG.

002730     IF      CR-RESULT-SUCCESS
002740             MOVE "TRANSFER_SUCCESS" TO AUDTLOG-EVENT
002750             MOVE "INTERNAL TRANSFER COMPLETED"
002760                                  TO    AUDTLOG-DESC
002770     ELSE
002780             MOVE "TRANSFER_FAILED" TO AUDTLOG-EVENT
002790             MOVE CR-RESULT-MESSAGE TO AUDTLOG-DESC.

002800     MOVE    WK-C-CMD-SENDER-ID  TO    AUDTLOG-USER-ID.
002810     MOVE    WK-C-CMD-SENDER-PHONE TO  AUDTLOG-PHONE.
002820     MOVE    WK-C-CMD-TXN-ID     TO    AUDTLOG-TXN-ID.
002830     WRITE   WK-C-AUDTLOG-1.

002840     IF      CR-RESULT-SUCCESS
002850             MOVE WK-C-CMD-AMOUNT  TO    WK-N-ACTI-NOTIF-AMT-EDIT
002860             MOVE WK-N-ACTI-NOTIF-AMT-EDIT TO WK-C-ACTI-NOTIF-AMT-ED

002870             MOVE    WK-C-CMD-SENDER-ID  TO NOTFMSG-USER-ID       EZP043  
002880             MOVE    WK-C-CMD-SENDER-PHONE TO NOTFMSG-PHONE       EZP043  
002890             STRING  "SENT " DELIMITED BY SIZE
002900                     WK-C-ACTI-NOTIF-AMT-ED DELIMITED BY SIZE
002910                     " TO ACCOUNT " DELIMITED BY SIZE
002920                     WK-C-CMD-RECEIVER-ACCT-NO DELIMITED BY SIZE
002930                INTO NOTFMSG-MESSAGE
002940             WRITE   WK-C-NOTFMSG-1

002950             MOVE    WK-C-CMD-RECEIVER-ID  TO NOTFMSG-USER-ID
002960             MOVE    WK-C-CMD-RECEIVER-PHONE TO NOTFMSG-PHONE
002970             STRING  "RECEIVED " DELIMITED BY SIZE
002980                     WK-C-ACTI-NOTIF-AMT-ED DELIMITED BY SIZE
002990                     " FROM ACCOUNT " DELIMITED BY SIZE
003000                     WK-C-CMD-SENDER-ACCT-NO DELIMITED BY SIZE
003010                INTO NOTFMSG-MESSAGE
003020             WRITE   WK-C-NOTFMSG-1.

003030     CLOSE   AUDTLOG.
003040     CLOSE   NOTFMSG.

003050 F100-UPDATE-EX.
003060     EXIT.
003070*---------------------------------------------------------------*
003080 Y900-ABNORMAL-TERMINATION.
003090*---------------------------------------------------------------*
003100     MOVE "F"                    TO    CR-RESULT-STATUS.
003110     MOVE "INTERNAL_TRANSFER_ERROR" TO CR-RESULT-CODE.
003120     GOBACK.
003130******************************************************************
003140************** END OF PROGRAM SOURCE -  TRFACTI ****************
003150******************************************************************
