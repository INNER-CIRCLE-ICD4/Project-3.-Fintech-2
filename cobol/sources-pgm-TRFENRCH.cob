000010*************************************************************
000020 IDENTIFICATION DIVISION.
000030*************************************************************
000040 PROGRAM-ID.     TRFENRCH.
000050 AUTHOR.         RAJA SOM KIT.
000060 INSTALLATION.   EASYPAY OPERATIONS - BATCH SYSTEMS.
000070 DATE-WRITTEN.   20 FEB 1991.
000080 DATE-COMPILED.
000090 SECURITY.       EASYPAY INTERNAL USE ONLY.
000100*-------------------------------------------------------------*
000110*DESCRIPTION :  CALLED ROUTINE THAT FILLS IN THE ENRICHED
000120*               GROUP OF THE COMMAND AREA BEFORE TRFACTP SEES
000130*               IT - LOOKS UP THE SENDER AND RECEIVER ON
000140*               USRMAST, WORKS OUT WHICH SENDER ACCOUNT THE
000150*               REQUEST ACTUALLY MEANS (THE ONE NAMED, OR THE
000160*               SENDER'S PRIMARY ACCOUNT WHEN NONE IS NAMED),
000170*               AND MINTS A NEW, UNIQUE TRANSACTION ID.  THE
000180*               TABLE OF TRANSACTION IDS ALREADY ISSUED THIS
000190*               RUN IS HELD IN THIS PROGRAM'S OWN WORKING
000200*               STORAGE SO IT SURVIVES FROM CALL TO CALL.
000210*-------------------------------------------------------------*
000220* HISTORY OF MODIFICATION:
000230*-------------------------------------------------------------*
000240* TAG    INIT    DATE        DESCRIPTION
000250* ------ ------- ----------  --------------------------------
000260* EZP008 RSOMKIT 20/02/1991  INITIAL VERSION.
000270* EZP020 TANCSM  09/03/1995  ADD DETERMINE-SENDER-ACCOUNT STEP -
000280*                            BLANK SENDER ACCOUNT NUMBER NOW
000290*                            DEFAULTS TO THE SENDER'S PRIMARY
000300*                            ACCOUNT INSTEAD OF BEING REJECTED.
000310* EZP030 HALIMS  28/11/1998  Y2K REVIEW - NO DATE FIELDS
000320*                            HANDLED HERE, NO CHANGE REQUIRED.
000330* EZP039 NGEECH  17/05/2001  ISSUED-ID TABLE ENLARGED FROM 500
000340*                            TO 2000 ENTRIES - LARGER RUNS WERE
000350*                            WRAPPING THE TABLE AND RE-USING
000360*                            SUBSCRIPT ONE.
000365* EZP049 NGEECH  24/09/2001  LOOKUP-RECEIVER WAS READING
000366*                            USRMAST DIRECTLY ON THE REQUEST'S
000367*                            RECEIVER-ID - CORRECTED TO READ
000368*                            ACCTMST BY THE RECEIVER ACCOUNT
000369*                            NUMBER FIRST (INVALID_ACCOUNT_
000371*                            NUMBER ON A MISS), THEN USRMAST BY
000372*                            THE ACCOUNT'S OWNER.  DETERMINE-
000373*                            SENDER-ACCT NOW REPORTS ACCOUNT_
000374*                            NOT_FOUND INSTEAD OF MISUSING
000375*                            INVALID_ACCOUNT_NUMBER.
000376*-------------------------------------------------------------*
000380 EJECT
000390*************************
000400 ENVIRONMENT DIVISION.
000410*************************
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.  IBM-AS400.
000440 OBJECT-COMPUTER.  IBM-AS400.
000450 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000460                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000470                   UPSI-0 ON STATUS IS ENRCH-TRACE-ON
000480                          OFF STATUS IS ENRCH-TRACE-OFF.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT USRMAST ASSIGN TO DATABASE-USRMAST
000520            ORGANIZATION      IS INDEXED
000530            ACCESS MODE       IS RANDOM
000540            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000550            FILE STATUS       IS WK-C-FILE-STATUS.
000560     SELECT ACCTMST ASSIGN TO DATABASE-ACCTMST
000570            ORGANIZATION      IS INDEXED
000580            ACCESS MODE       IS DYNAMIC
000590            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000600            FILE STATUS       IS WK-C-ACCT-STATUS.
000610 EJECT
000620***************
000630 DATA DIVISION.
000640***************
000650 FILE SECTION.
000660***************
000670 FD  USRMAST
000680     LABEL RECORDS ARE OMITTED
000690     DATA RECORD IS WK-C-USRMAST.
000700 01  WK-C-USRMAST.
000710     COPY DDS-ALL-FORMATS OF USRMAST.
000720 01  WK-C-USRMAST-1.
000730     COPY USRMAST.
000740 FD  ACCTMST
000750     LABEL RECORDS ARE OMITTED
000760     DATA RECORD IS WK-C-ACCTMST.
000770 01  WK-C-ACCTMST.
000780     COPY DDS-ALL-FORMATS OF ACCTMST.
000790 01  WK-C-ACCTMST-1.
000800     COPY ACCTMST.
000810*************************
000820 WORKING-STORAGE SECTION.
000830*************************
000840 01  FILLER              PIC X(24)  VALUE
000850     "** PROGRAM TRFENRCH  **".
000860* ------------------ PROGRAM WORKING STORAGE -------------------*
000870 01  WK-C-COMMON.
000880     COPY TRFCMWS.
000890 77  WK-C-ACCT-STATUS              PIC X(02).
000900 77  WK-N-ENRCH-CALL-CNT           PIC 9(07) COMP.
000910 77  WK-N-ENRCH-ISSUED-CNT         PIC 9(05) COMP VALUE ZERO.
000920 77  WK-N-ENRCH-SUB                PIC 9(05) COMP.
000930 77  WK-N-ENRCH-RETRY-CNT          PIC 9(03) COMP.
000935 77  WK-C-ENRCH-RCV-OWNER-ID       PIC 9(10).                     EZP049
000940 01  WK-C-ENRCH-FOUND-SW           PIC X(01) VALUE "N".
000950     88  WK-C-ENRCH-FOUND               VALUE "Y".
000960 01  WK-C-ENRCH-UNIQUE-SW          PIC X(01) VALUE "N".
000970     88  WK-C-ENRCH-UNIQUE              VALUE "Y".
000980* ---- TRANSACTION IDS ALREADY ISSUED THIS RUN -----------------*
000990 01  WK-C-ENRCH-ISSUED-TBL.
001000     05  WK-C-ENRCH-ISSUED-ID OCCURS 2000 TIMES                   EZP039  
001010                                  PIC X(15).
001020 01  WK-C-ENRCH-TODAY               PIC X(06) VALUE SPACES.
001030 01  WK-N-ENRCH-TODAY REDEFINES WK-C-ENRCH-TODAY.
001040     05  WK-N-ENRCH-TODAY-YY         PIC 9(02).
001050     05  WK-N-ENRCH-TODAY-MM         PIC 9(02).
001060     05  WK-N-ENRCH-TODAY-DD         PIC 9(02).
001070 01  WK-C-ENRCH-SUFFIX-VIEW         PIC X(12).
001080 01  WK-N-ENRCH-SUFFIX REDEFINES WK-C-ENRCH-SUFFIX-VIEW.           EZP049
001090     05  WK-N-ENRCH-SUFFIX-SEQ       PIC 9(06).
001100     05  FILLER                     PIC X(06).
001110 01  WK-C-ENRCH-NEW-ID-BUILD.
001120     05  WK-C-ENRCH-ID-PREFIX        PIC X(03) VALUE "TXN".
001130     05  WK-C-ENRCH-ID-SUFFIX        PIC X(12).
001140 01  WK-N-ENRCH-NEW-ID-TBL REDEFINES WK-C-ENRCH-NEW-ID-BUILD.
001150     05  WK-N-ENRCH-ID-OCC           PIC X(05) OCCURS 3 TIMES.
001160EJECT
001170*****************
001180 LINKAGE SECTION.
001190*****************
001200 COPY TRFCMD.
001210 EJECT
001220********************************************
001230 PROCEDURE DIVISION USING WK-C-CMD-AREA.
001240********************************************
001250 MAIN-MODULE.
001260     ADD 1 TO WK-N-ENRCH-CALL-CNT.
001270     MOVE    "S"                 TO    CR-RESULT-STATUS.
001280     MOVE    "OK"                TO    CR-RESULT-CODE.

001290     PERFORM B100-LOOKUP-SENDER THRU B100-LOOKUP-SENDER-EX.
001300     IF      CR-RESULT-SUCCESS
001310             PERFORM C100-LOOKUP-RECEIVER
001320                THRU C100-LOOKUP-RECEIVER-EX.
001330     IF      CR-RESULT-SUCCESS
001340             PERFORM D100-DETERMINE-SENDER-ACCT
001350                THRU D100-DETERMINE-SENDER-ACCT-EX.
001360     IF      CR-RESULT-SUCCESS
001370             PERFORM E100-GENERATE-TXN-ID
001380                THRU E100-GENERATE-TXN-ID-EX.
001390     GOBACK.
001400*---------------------------------------------------------------*
001410 B100-LOOKUP-SENDER.
001420*---------------------------------------------------------------*
001430     OPEN    INPUT USRMAST.
001440     IF      NOT WK-C-SUCCESSFUL
001450             DISPLAY "TRFENRCH - OPEN FILE ERROR - USRMAST"
001460             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001470             GO TO Y900-ABNORMAL-TERMINATION.

001480     MOVE    WK-C-CMD-SENDER-ID   TO    USRMAST-USER-ID.
001490     READ    USRMAST KEY IS EXTERNALLY-DESCRIBED-KEY.
001500     IF      NOT WK-C-SUCCESSFUL
001510             MOVE "F"             TO    CR-RESULT-STATUS
001520             MOVE "MEMBER_NOT_FOUND" TO CR-RESULT-CODE
001530             MOVE "SENDER USER NOT ON FILE"
001540                                  TO    CR-RESULT-MESSAGE
001550             CLOSE USRMAST
001560             GO TO B100-LOOKUP-SENDER-EX.

001570     MOVE    USRMAST-PHONE-NUMBER TO    WK-C-CMD-SENDER-PHONE.
001580     MOVE    USRMAST-USER-NAME    TO    WK-C-CMD-SENDER-NAME.
001590     CLOSE   USRMAST.

001600 B100-LOOKUP-SENDER-EX.
001610     EXIT.
001620*---------------------------------------------------------------*
001630 C100-LOOKUP-RECEIVER.                                             EZP049
001640*---------------------------------------------------------------*
001650     IF      WK-C-CMD-TYPE-EXTERNAL
001660             GO TO C100-LOOKUP-RECEIVER-EX.

001662     OPEN    INPUT ACCTMST.
001664     IF      NOT WK-C-ACCT-STATUS = "00"
001666             DISPLAY "TRFENRCH - OPEN FILE ERROR - ACCTMST"
001668             DISPLAY "FILE STATUS IS " WK-C-ACCT-STATUS
001670             GO TO Y900-ABNORMAL-TERMINATION.

001672     MOVE    WK-C-CMD-RECEIVER-ACCT-NO TO ACCTMST-ACCT-NO.
001674     READ    ACCTMST KEY IS EXTERNALLY-DESCRIBED-KEY.
001676     IF      NOT WK-C-ACCT-STATUS = "00"
001678             MOVE "F"             TO    CR-RESULT-STATUS
001680             MOVE "INVALID_ACCOUNT_NUMBER" TO CR-RESULT-CODE
001682             MOVE "RECEIVER ACCOUNT NOT ON FILE"
001684                                  TO    CR-RESULT-MESSAGE
001686             CLOSE ACCTMST
001688             GO TO C100-LOOKUP-RECEIVER-EX.

001690     MOVE    ACCTMST-ACCT-ID       TO    WK-C-CMD-RECEIVER-ACCT-ID.
001692     MOVE    ACCTMST-OWNER-USER-ID TO    WK-C-ENRCH-RCV-OWNER-ID.
001694     CLOSE   ACCTMST.

001700     OPEN    INPUT USRMAST.
001710     IF      NOT WK-C-SUCCESSFUL
001720             DISPLAY "TRFENRCH - OPEN FILE ERROR - USRMAST"
001730             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001740             GO TO Y900-ABNORMAL-TERMINATION.

001750     MOVE    WK-C-ENRCH-RCV-OWNER-ID TO  USRMAST-USER-ID.
001760     READ    USRMAST KEY IS EXTERNALLY-DESCRIBED-KEY.
001770     IF      NOT WK-C-SUCCESSFUL
001780             MOVE "F"             TO    CR-RESULT-STATUS
001790             MOVE "MEMBER_NOT_FOUND" TO CR-RESULT-CODE
001800             MOVE "RECEIVER USER NOT ON FILE"
001810                                  TO    CR-RESULT-MESSAGE
001820             CLOSE USRMAST
001830             GO TO C100-LOOKUP-RECEIVER-EX.

001840     MOVE    USRMAST-PHONE-NUMBER TO    WK-C-CMD-RECEIVER-PHONE.
001842     MOVE    USRMAST-USER-NAME    TO    WK-C-CMD-RECEIVER-NAME.
001844     CLOSE   USRMAST.

001846 C100-LOOKUP-RECEIVER-EX.
001848     EXIT.
001860*---------------------------------------------------------------*
001870 D100-DETERMINE-SENDER-ACCT.                                      EZP020  
001880*---------------------------------------------------------------*
001890     MOVE    "N"                  TO    WK-C-ENRCH-FOUND-SW.
001900     OPEN    INPUT ACCTMST.
001910     IF      NOT WK-C-ACCT-STATUS = "00"
001920             DISPLAY "TRFENRCH - OPEN FILE ERROR - ACCTMST"
001930             DISPLAY "FILE STATUS IS " WK-C-ACCT-STATUS
001940             GO TO Y900-ABNORMAL-TERMINATION.

001950     IF      WK-C-CMD-SENDER-ACCT-NO NOT = SPACES
001960             MOVE  WK-C-CMD-SENDER-ACCT-NO TO ACCTMST-ACCT-NO
001970             READ  ACCTMST KEY IS EXTERNALLY-DESCRIBED-KEY
001980             IF    WK-C-ACCT-STATUS = "00"
001990                   MOVE "Y"        TO WK-C-ENRCH-FOUND-SW
002000             END-IF
002010     ELSE
002020             MOVE  SPACES          TO ACCTMST-ACCT-NO
002030             START ACCTMST KEY IS NOT LESS THAN
002040                   EXTERNALLY-DESCRIBED-KEY
002050             PERFORM D200-SCAN-FOR-PRIMARY
002060                THRU D200-SCAN-FOR-PRIMARY-EX
002070                UNTIL WK-C-ENRCH-FOUND
002080                   OR NOT WK-C-ACCT-STATUS = "00".

002090     IF      NOT WK-C-ENRCH-FOUND
002100             MOVE "F"              TO    CR-RESULT-STATUS
002105             MOVE "ACCOUNT_NOT_FOUND" TO  CR-RESULT-CODE        EZP049
002120             MOVE "UNABLE TO DETERMINE SENDER ACCOUNT"
002130                                    TO    CR-RESULT-MESSAGE
002140             CLOSE ACCTMST
002150             GO TO D100-DETERMINE-SENDER-ACCT-EX.

002160     MOVE    ACCTMST-ACCT-NO      TO    WK-C-CMD-SENDER-ACCT-NO.
002170     MOVE    ACCTMST-ACCT-ID      TO    WK-C-CMD-SENDER-ACCT-ID.
002180     CLOSE   ACCTMST.

002190 D100-DETERMINE-SENDER-ACCT-EX.
002200     EXIT.
002210*---------------------------------------------------------------*
002220 D200-SCAN-FOR-PRIMARY.
002230*---------------------------------------------------------------*
002240     READ    ACCTMST NEXT RECORD.
002250     IF      WK-C-ACCT-STATUS = "00"
002260        AND  ACCTMST-OWNER-USER-ID = WK-C-CMD-SENDER-ID
002270        AND  ACCTMST-IS-PRIMARY
002280             MOVE "Y"              TO    WK-C-ENRCH-FOUND-SW.
002290 D200-SCAN-FOR-PRIMARY-EX.
002300     EXIT.
002310*---------------------------------------------------------------*
002320 E100-GENERATE-TXN-ID.
002330*---------------------------------------------------------------*
002340     ACCEPT  WK-C-ENRCH-TODAY      FROM DATE.
002350     MOVE    0                     TO    WK-N-ENRCH-RETRY-CNT.
002360     MOVE    "N"                   TO    WK-C-ENRCH-UNIQUE-SW.

002370     PERFORM E200-BUILD-CANDIDATE-ID
002380        THRU E200-BUILD-CANDIDATE-ID-EX
002390        UNTIL WK-C-ENRCH-UNIQUE
002400           OR WK-N-ENRCH-RETRY-CNT > 20.

002410     IF      NOT WK-C-ENRCH-UNIQUE
002420             MOVE "F"              TO    CR-RESULT-STATUS
002430             MOVE "SYSTEM_ERROR"   TO    CR-RESULT-CODE
002440             MOVE "UNABLE TO MINT A UNIQUE TRANSACTION ID"
002450                                    TO    CR-RESULT-MESSAGE
002460             GO TO E100-GENERATE-TXN-ID-EX.

002470     MOVE    WK-C-ENRCH-NEW-ID-BUILD TO WK-C-CMD-TXN-ID.
002480     ADD     1                     TO    WK-N-ENRCH-ISSUED-CNT.
002490     MOVE    WK-C-ENRCH-NEW-ID-BUILD
002500                TO WK-C-ENRCH-ISSUED-ID (WK-N-ENRCH-ISSUED-CNT).

002510 E100-GENERATE-TXN-ID-EX.
002520     EXIT.
002530*---------------------------------------------------------------*
002540 E200-BUILD-CANDIDATE-ID.
002550*---------------------------------------------------------------*
002560     ADD     1                     TO    WK-N-ENRCH-RETRY-CNT.
002570     COMPUTE WK-N-ENRCH-SUFFIX-SEQ  = (WK-N-ENRCH-ISSUED-CNT +
002580                                        WK-N-ENRCH-RETRY-CNT) .
002590     MOVE    WK-C-ENRCH-TODAY        TO WK-C-ENRCH-ID-SUFFIX (1:6).
002600     MOVE  WK-N-ENRCH-SUFFIX-SEQ TO WK-C-ENRCH-ID-SUFFIX (7:6).   EZP049  

002620     MOVE    0                       TO    WK-N-ENRCH-SUB.
002630     SET     WK-C-ENRCH-FOUND-SW     TO    "N".
002640     PERFORM E300-CHECK-ISSUED
002650        THRU E300-CHECK-ISSUED-EX
002660        VARYING WK-N-ENRCH-SUB FROM 1 BY 1
002670        UNTIL WK-N-ENRCH-SUB > WK-N-ENRCH-ISSUED-CNT
002680           OR WK-C-ENRCH-FOUND.

002690     IF      NOT WK-C-ENRCH-FOUND
002700             MOVE "Y"                TO    WK-C-ENRCH-UNIQUE-SW.
002710 E200-BUILD-CANDIDATE-ID-EX.
002720     EXIT.
002730*---------------------------------------------------------------*
002740 E300-CHECK-ISSUED.
002750*---------------------------------------------------------------*
002760     IF      WK-C-ENRCH-ISSUED-ID (WK-N-ENRCH-SUB) =
002770             WK-C-ENRCH-NEW-ID-BUILD
002780             MOVE "Y"                TO    WK-C-ENRCH-FOUND-SW.
002790 E300-CHECK-ISSUED-EX.
002800     EXIT.
002810*---------------------------------------------------------------*
002820 Y900-ABNORMAL-TERMINATION.
002830*---------------------------------------------------------------*
002840     MOVE "F"                     TO    CR-RESULT-STATUS.
002850     MOVE "SYSTEM_ERROR"          TO    CR-RESULT-CODE.
002860     GOBACK.
002870******************************************************************
002880************** END OF PROGRAM SOURCE -  TRFENRCH ***************
002890******************************************************************
