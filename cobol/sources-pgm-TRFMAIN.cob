000010*************************************************************
000020 IDENTIFICATION DIVISION.
000030*************************************************************
000040 PROGRAM-ID.     TRFMAIN.
000050 AUTHOR.         RAJA SOM KIT.
000060 INSTALLATION.   EASYPAY OPERATIONS - BATCH SYSTEMS.
000070 DATE-WRITTEN.   14 FEB 1991.
000080 DATE-COMPILED.
000090 SECURITY.       EASYPAY INTERNAL USE ONLY.
000100*-------------------------------------------------------------*
000110*DESCRIPTION :  MAIN DRIVER FOR THE EASYPAY FUNDS-TRANSFER
000120*               BATCH RUN.  READS ONE TRANSFER REQUEST RECORD
000130*               AT A TIME FROM TRANSFER-REQUEST, CALLS
000140*               TRFENRCH TO FILL IN THE SENDER/RECEIVER
000150*               DETAILS AND MINT A TRANSACTION ID, THEN CALLS
000160*               TRFACTP TO DRIVE THE REQUEST THROUGH VALIDATE/
000170*               SAVE-PENDING/EXECUTE/UPDATE.  ACCUMULATES
000180*               CONTROL TOTALS BY FINAL LEDGER STATUS AND
000190*               PRINTS THE RUN-SUMMARY REPORT AT END OF FILE.
000200*-------------------------------------------------------------*
000210* HISTORY OF MODIFICATION:
000220*-------------------------------------------------------------*
000230* TAG    INIT    DATE        DESCRIPTION
000240* ------ ------- ----------  --------------------------------
000250* EZP001 RSOMKIT 14/02/1991  INITIAL VERSION.
000260* EZP017 RSOMKIT 01/03/1991  CALL TRFACTP INSTEAD OF CALLING
000270*                            THE ACTION PROGRAMS DIRECTLY.
000280* EZP018 TANCSM  06/08/1994  ADD PENDING AND TIMEOUT LINES TO
000290*                            THE RUN-SUMMARY - PREVIOUSLY ONLY
000300*                            COMPLETED AND FAILED WERE COUNTED.
000310* EZP035 HALIMS  28/11/1998  Y2K - RUN-DATE ON THE RUN-SUMMARY
000320*                            HEADING WIDENED FROM A 2-DIGIT TO
000330*                            A 4-DIGIT YEAR.
000340* EZP047 NGEECH  17/05/2001  GRAND TOTAL LINE ADDED AT THE
000350*                            FOOT OF THE RUN-SUMMARY REPORT.
000360*-------------------------------------------------------------*
000370 EJECT
000380*************************
000390 ENVIRONMENT DIVISION.
000400*************************
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER.  IBM-AS400.
000430 OBJECT-COMPUTER.  IBM-AS400.
000440 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000450                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000460                   C01 IS TOP-OF-FORM
000470                   UPSI-0 ON STATUS IS MAIN-TRACE-ON
000480                          OFF STATUS IS MAIN-TRACE-OFF.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT TRNREQ ASSIGN TO DATABASE-TRNREQ
000520            ORGANIZATION      IS SEQUENTIAL
000530            FILE STATUS       IS WK-C-FILE-STATUS.
000540     SELECT RUNSUMRY ASSIGN TO RUNSUMRY
000550            ORGANIZATION      IS SEQUENTIAL
000560            FILE STATUS       IS WK-C-PRINT-STATUS.
000570 EJECT
000580***************
000590 DATA DIVISION.
000600***************
000610 FILE SECTION.
000620***************
000630 FD  TRNREQ
000640     LABEL RECORDS ARE OMITTED
000650     DATA RECORD IS WK-C-TRNREQ.
000660 01  WK-C-TRNREQ.
000670     COPY DDS-ALL-FORMATS OF TRNREQ.
000680 01  WK-C-TRNREQ-1.
000690     COPY TRNREQ.
000700 FD  RUNSUMRY
000710     LABEL RECORDS ARE OMITTED
000720     RECORDING MODE IS F.
000730 01  WK-C-PRINT-LINE                  PIC X(132).
000740*************************
000750 WORKING-STORAGE SECTION.
000760*************************
000770 01  FILLER              PIC X(24)  VALUE
000780     "** PROGRAM TRFMAIN   **".
000790* ------------------ PROGRAM WORKING STORAGE -------------------*
000800 01  WK-C-COMMON.
000810     COPY TRFCMWS.
000820 77  WK-C-PRINT-STATUS              PIC X(02).
000830 77  WK-N-MAIN-READ-CNT             PIC 9(07) COMP VALUE ZERO.
000840 77  WK-N-MAIN-COMPLETED-CNT        PIC 9(07) COMP VALUE ZERO.
000850 77  WK-N-MAIN-PENDING-CNT          PIC 9(07) COMP VALUE ZERO.
000860 77  WK-N-MAIN-FAILED-CNT           PIC 9(07) COMP VALUE ZERO.
000870 77  WK-N-MAIN-TIMEOUT-CNT          PIC 9(07) COMP VALUE ZERO.
000880 01  WK-C-MAIN-EOF-SW               PIC X(01) VALUE "N".
000890     88  WK-C-MAIN-END-OF-FILE           VALUE "Y".
000900 01  WK-C-MAIN-COMPLETED-AMT        PIC S9(13)V99 VALUE ZERO.
000910 01  WK-C-MAIN-PENDING-AMT          PIC S9(13)V99 VALUE ZERO.
000920 01  WK-C-MAIN-FAILED-AMT           PIC S9(13)V99 VALUE ZERO.
000930 01  WK-C-MAIN-TIMEOUT-AMT          PIC S9(13)V99 VALUE ZERO.
000940 01  WK-C-MAIN-GRAND-AMT            PIC S9(13)V99 VALUE ZERO.
000950 01  WK-C-MAIN-TODAY                PIC X(08) VALUE SPACES.
000960 01  WK-N-MAIN-TODAY REDEFINES WK-C-MAIN-TODAY.
000970     05  WK-N-MAIN-TODAY-CCYY        PIC 9(04).
000980     05  WK-N-MAIN-TODAY-MM          PIC 9(02).
000990     05  WK-N-MAIN-TODAY-DD          PIC 9(02).
001000 01  WK-C-MAIN-SHORT-TODAY           PIC X(06) VALUE SPACES.
001010 01  WK-N-MAIN-SHORT-TODAY REDEFINES WK-C-MAIN-SHORT-TODAY.
001020     05  WK-N-MAIN-SHORT-YY          PIC 9(02).
001030     05  WK-N-MAIN-SHORT-MM          PIC 9(02).
001040     05  WK-N-MAIN-SHORT-DD          PIC 9(02).
001050* ---- RUN-SUMMARY REPORT LINES ---------------------------------*
001060 01  WK-C-MAIN-HEAD-1.
001070     05  FILLER                     PIC X(35) VALUE
001080         "EASYPAY FUNDS-TRANSFER PROCESSING ".
001090     05  FILLER                     PIC X(17) VALUE
001100         "ENGINE - RUN DATE".
001110     05  WK-C-MAIN-HD1-CCYY          PIC 9(04).
001120     05  FILLER                     PIC X(01) VALUE "-".
001130     05  WK-C-MAIN-HD1-MM            PIC 9(02).
001140     05  FILLER                     PIC X(01) VALUE "-".
001150     05  WK-C-MAIN-HD1-DD            PIC 9(02).
001160     05  FILLER                     PIC X(62).
001170 01  WK-N-MAIN-HEAD1-RAW REDEFINES WK-C-MAIN-HEAD-1
001180                                  PIC X(132).
001190 01  WK-C-MAIN-HEAD-2.
001200     05  FILLER                     PIC X(20) VALUE
001210         "STATUS              ".
001220     05  FILLER                     PIC X(12) VALUE
001230         "COUNT       ".
001240     05  FILLER                     PIC X(18) VALUE
001250         "TOTAL AMOUNT      ".
001260     05  FILLER                     PIC X(82).
001270 01  WK-C-MAIN-DETAIL-LINE.
001280     05  WK-C-MAIN-DT-STATUS         PIC X(20).
001290     05  WK-C-MAIN-DT-COUNT          PIC Z(8)9.
001300     05  FILLER                     PIC X(03).
001310     05  WK-C-MAIN-DT-AMOUNT         PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
001320     05  FILLER                     PIC X(82).
001330 01  WK-C-MAIN-GRAND-LINE.
001340     05  WK-C-MAIN-GT-LABEL          PIC X(20) VALUE
001350         "GRAND TOTAL         ".
001360     05  WK-C-MAIN-GT-COUNT          PIC Z(8)9.
001370     05  FILLER                     PIC X(03).
001380     05  WK-C-MAIN-GT-AMOUNT         PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
001390     05  FILLER                     PIC X(82).
001400* ---- COMMAND AREA ORIGINATED HERE AND PASSED ON EVERY CALL --*
001410     COPY TRFCMD.
001420EJECT
001430*****************
001440 LINKAGE SECTION.
001450*****************
001460* (NONE - TRFMAIN IS THE BATCH DRIVER AND IS NOT CALLED)
001470EJECT
001480*************************
001490 PROCEDURE DIVISION.
001500*************************
001510 MAIN-MODULE.
001520     PERFORM A000-INITIALISE THRU A099-INITIALISE-EX.
001530     PERFORM B000-PROCESS-REQUEST THRU B099-PROCESS-REQUEST-EX
001540        UNTIL WK-C-MAIN-END-OF-FILE.
001550     PERFORM Z100-PRINT-RUN-SUMMARY THRU Z100-PRINT-RUN-SUMMARY-EX.
001560     PERFORM Z900-END-PROGRAM-ROUTINE THRU Z999-END-PROGRAM-ROUTINE-EX.
001570     STOP RUN.
001580*---------------------------------------------------------------*
001590 A000-INITIALISE.
001600*---------------------------------------------------------------*
001610     OPEN    INPUT TRNREQ.
001620     IF      NOT WK-C-SUCCESSFUL
001630             DISPLAY "TRFMAIN - OPEN FILE ERROR - TRNREQ"
001640             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001650             STOP RUN.

001660     OPEN    OUTPUT RUNSUMRY.
001670     IF      NOT WK-C-PRINT-STATUS = "00"
001680             DISPLAY "TRFMAIN - OPEN FILE ERROR - RUNSUMRY"
001690             DISPLAY "FILE STATUS IS " WK-C-PRINT-STATUS
001700             STOP RUN.

001710     PERFORM B900-READ-NEXT-REQUEST THRU B999-READ-NEXT-REQUEST-EX.
001720 A099-INITIALISE-EX.
001730     EXIT.
001740*---------------------------------------------------------------*
001750 B000-PROCESS-REQUEST.
001760*---------------------------------------------------------------*
001770     ADD     1                TO    WK-N-MAIN-READ-CNT.
001780     MOVE    SPACES           TO    WK-C-CMD-AREA.

001790     EVALUATE TRUE
001800         WHEN TRNREQ-IS-INTERNAL
001810             MOVE "I"          TO    WK-C-CMD-REQ-TYPE
001820         WHEN TRNREQ-IS-EXTERNAL
001830             MOVE "E"          TO    WK-C-CMD-REQ-TYPE
001840         WHEN TRNREQ-IS-SECURE
001850             MOVE "S"          TO    WK-C-CMD-REQ-TYPE
001860         WHEN OTHER
001870             MOVE SPACES       TO    WK-C-CMD-REQ-TYPE
001880     END-EVALUATE.

001890     MOVE    TRNREQ-SENDER-ID      TO    WK-C-CMD-SENDER-ID.
001900     MOVE    TRNREQ-RECEIVER-ID    TO    WK-C-CMD-RECEIVER-ID.
001910     MOVE    TRNREQ-SENDER-ACCT-NO TO    WK-C-CMD-SENDER-ACCT-NO.
001920     MOVE    TRNREQ-RECEIVER-ACCT-NO
001930                                    TO    WK-C-CMD-RECEIVER-ACCT-NO.
001940     MOVE    TRNREQ-RCV-BANK-CODE   TO    WK-C-CMD-RCV-BANK-CODE.
001950     MOVE    TRNREQ-RCV-BANK-NAME   TO    WK-C-CMD-RCV-BANK-NAME.
001960     MOVE    TRNREQ-AMOUNT          TO    WK-C-CMD-AMOUNT.
001970     MOVE    TRNREQ-MEMO            TO    WK-C-CMD-MEMO.
001980     MOVE    TRNREQ-PIN-TOKEN       TO    WK-C-CMD-PIN-TOKEN.
001990     MOVE    TRNREQ-EXTFLAG         TO    WK-C-CMD-EXTFLAG.

002000     CALL    "TRFENRCH" USING WK-C-CMD-AREA.
002010     CALL    "TRFACTP"  USING WK-C-CMD-AREA.

002020     PERFORM C100-TALLY-OUTCOME THRU C100-TALLY-OUTCOME-EX.
002030     PERFORM B900-READ-NEXT-REQUEST THRU B999-READ-NEXT-REQUEST-EX.
002040 B099-PROCESS-REQUEST-EX.
002050     EXIT.
002060*---------------------------------------------------------------*
002070 B900-READ-NEXT-REQUEST.
002080*---------------------------------------------------------------*
002090     READ    TRNREQ INTO WK-C-TRNREQ-1
002100         AT END
002110             MOVE "Y"          TO    WK-C-MAIN-EOF-SW
002120             GO TO B999-READ-NEXT-REQUEST-EX.
002130 B999-READ-NEXT-REQUEST-EX.
002140     EXIT.
002150*---------------------------------------------------------------*
002160 C100-TALLY-OUTCOME.
002170*---------------------------------------------------------------*
002180     EVALUATE TRUE
002190         WHEN CR-RESULT-SUCCESS
002200             ADD 1               TO    WK-N-MAIN-COMPLETED-CNT
002210             ADD WK-C-CMD-AMOUNT TO    WK-C-MAIN-COMPLETED-AMT
002220         WHEN CR-RESULT-PENDING AND CR-RESULT-CODE = "TIMEOUT"
002230             ADD 1               TO    WK-N-MAIN-TIMEOUT-CNT
002240             ADD WK-C-CMD-AMOUNT TO    WK-C-MAIN-TIMEOUT-AMT
002250         WHEN CR-RESULT-PENDING
002260             ADD 1               TO    WK-N-MAIN-PENDING-CNT
002270             ADD WK-C-CMD-AMOUNT TO    WK-C-MAIN-PENDING-AMT
002280         WHEN OTHER
002290             ADD 1               TO    WK-N-MAIN-FAILED-CNT
002300             ADD WK-C-CMD-AMOUNT TO    WK-C-MAIN-FAILED-AMT
002310     END-EVALUATE.
002320 C100-TALLY-OUTCOME-EX.
002330     EXIT.
002340*---------------------------------------------------------------*
002350 Z100-PRINT-RUN-SUMMARY.
002360*---------------------------------------------------------------*
002370     ACCEPT  WK-C-MAIN-SHORT-TODAY FROM DATE.                     EZP035  
002380     MOVE    2000                  TO    WK-C-MAIN-HD1-CCYY.
002390     ADD     WK-N-MAIN-SHORT-YY    TO    WK-C-MAIN-HD1-CCYY.
002400     MOVE    WK-N-MAIN-SHORT-MM    TO    WK-C-MAIN-HD1-MM.
002410     MOVE    WK-N-MAIN-SHORT-DD    TO    WK-C-MAIN-HD1-DD.

002420     MOVE    SPACES                TO    WK-C-PRINT-LINE.
002430     MOVE    WK-C-MAIN-HEAD-1      TO    WK-C-PRINT-LINE.
002440     WRITE   WK-C-PRINT-LINE.
002450     MOVE    WK-C-MAIN-HEAD-2      TO    WK-C-PRINT-LINE.
002460     WRITE   WK-C-PRINT-LINE.

002470     MOVE    "COMPLETED"           TO    WK-C-MAIN-DT-STATUS.
002480     MOVE    WK-N-MAIN-COMPLETED-CNT TO  WK-C-MAIN-DT-COUNT.
002490     MOVE    WK-C-MAIN-COMPLETED-AMT TO  WK-C-MAIN-DT-AMOUNT.
002500     MOVE    WK-C-MAIN-DETAIL-LINE TO    WK-C-PRINT-LINE.
002510     WRITE   WK-C-PRINT-LINE.

002520     MOVE    "PENDING"             TO    WK-C-MAIN-DT-STATUS.
002530     MOVE    WK-N-MAIN-PENDING-CNT TO    WK-C-MAIN-DT-COUNT.
002540     MOVE    WK-C-MAIN-PENDING-AMT TO    WK-C-MAIN-DT-AMOUNT.
002550     MOVE    WK-C-MAIN-DETAIL-LINE TO    WK-C-PRINT-LINE.
002560     WRITE   WK-C-PRINT-LINE.

002570     MOVE    "TIMEOUT"             TO    WK-C-MAIN-DT-STATUS.
002580     MOVE    WK-N-MAIN-TIMEOUT-CNT TO    WK-C-MAIN-DT-COUNT.
002590     MOVE    WK-C-MAIN-TIMEOUT-AMT TO    WK-C-MAIN-DT-AMOUNT.
002600     MOVE    WK-C-MAIN-DETAIL-LINE TO    WK-C-PRINT-LINE.
002610     WRITE   WK-C-PRINT-LINE.

002620     MOVE    "FAILED"              TO    WK-C-MAIN-DT-STATUS.
002630     MOVE    WK-N-MAIN-FAILED-CNT  TO    WK-C-MAIN-DT-COUNT.
002640     MOVE    WK-C-MAIN-FAILED-AMT  TO    WK-C-MAIN-DT-AMOUNT.
002650     MOVE    WK-C-MAIN-DETAIL-LINE TO    WK-C-PRINT-LINE.
002660     WRITE   WK-C-PRINT-LINE.

002670     COMPUTE WK-C-MAIN-GRAND-AMT = WK-C-MAIN-COMPLETED-AMT +      EZP047  
002680             WK-C-MAIN-PENDING-AMT + WK-C-MAIN-TIMEOUT-AMT +
002690             WK-C-MAIN-FAILED-AMT.
002700     MOVE    WK-N-MAIN-READ-CNT    TO    WK-C-MAIN-GT-COUNT.
002710     MOVE    WK-C-MAIN-GRAND-AMT   TO    WK-C-MAIN-GT-AMOUNT.     EZP047  
002720     MOVE    WK-C-MAIN-GRAND-LINE  TO    WK-C-PRINT-LINE.         EZP047  
002730     WRITE   WK-C-PRINT-LINE.

002740 Z100-PRINT-RUN-SUMMARY-EX.
002750     EXIT.
002760*---------------------------------------------------------------*
002770 Z900-END-PROGRAM-ROUTINE.
002780*---------------------------------------------------------------*
002790     CLOSE   TRNREQ.
002800     CLOSE   RUNSUMRY.
002810*---------------------------------------------------------------*
002820 Z999-END-PROGRAM-ROUTINE-EX.
002830*---------------------------------------------------------------*
002840     EXIT.
002850******************************************************************
002860************** END OF PROGRAM SOURCE -  TRFMAIN ****************
002870******************************************************************
