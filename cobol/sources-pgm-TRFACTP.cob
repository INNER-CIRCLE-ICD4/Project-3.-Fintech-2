000010*************************************************************
000020 IDENTIFICATION DIVISION.
000030*************************************************************
000040 PROGRAM-ID.     TRFACTP.
000050 AUTHOR.         RAJA SOM KIT.
000060 INSTALLATION.   EASYPAY OPERATIONS - BATCH SYSTEMS.
000070 DATE-WRITTEN.   01 MAR 1991.
000080 DATE-COMPILED.
000090 SECURITY.       EASYPAY INTERNAL USE ONLY.
000100*-------------------------------------------------------------*
000110*DESCRIPTION :  CALLED ROUTINE THAT DRIVES ONE TRANSFER
000120*               REQUEST THROUGH ITS FULL LIFECYCLE - RESOLVE
000130*               THE HANDLER, VALIDATE, SAVE THE LEDGER ENTRY
000140*               PENDING, EXECUTE, THEN UPDATE THE LEDGER ENTRY
000150*               WITH THE FINAL OUTCOME.  TRANSFER-LEDGER IS
000160*               SEQUENTIAL OUTPUT SO THE RECORD IMAGE IS HELD
000170*               IN WORKING STORAGE ACROSS ALL FOUR STEPS AND
000180*               WRITTEN ONCE, AT THE END, BY UPDATE-FROM-
000190*               RESULT.  CALLED ONCE PER REQUEST BY TRFMAIN.
000200*-------------------------------------------------------------*
000210* HISTORY OF MODIFICATION:
000220*-------------------------------------------------------------*
000230* TAG    INIT    DATE        DESCRIPTION
000240* ------ ------- ----------  --------------------------------
000250* EZP016 RSOMKIT 01/03/1991  INITIAL VERSION.
000260* EZP022 TANCSM  06/08/1994  ADD SAVE-PENDING STEP SO A
000270*                            CRASH DURING EXECUTE STILL LEAVES
000280*                            A PENDING LEDGER ENTRY ON FILE.
000290* EZP038 HALIMS  28/11/1998  Y2K REVIEW - LEDGREC CARRIES NO
000300*                            DATE FIELD, NO CHANGE REQUIRED.
000310* EZP046 NGEECH  17/05/2001  AN ABEND DURING EXECUTE NO LONGER
000320*                            SKIPS UPDATE-FROM-RESULT - THE
000330*                            LEDGER ENTRY IS NOW ALWAYS WRITTEN,
000340*                            EVEN WHEN THE OUTCOME IS A SYSTEM
000350*                            ERROR.
000355* EZP052 NGEECH  24/09/2001  B100-RESOLVE-HANDLER WAS RE-
000356*                            INITIALISING CR-RESULT-STATUS TO
000357*                            S/OK ON ENTRY, DISCARDING A
000358*                            REJECTION ALREADY SET BY TRFENRCH -
000359*                            NOW LEFT ALONE IF ALREADY FAILED.
000361*                            B100 ALSO DUPLICATED TRFACTR'S OWN
000362*                            REQUEST-TYPE CHECK AND SKIPPED
000363*                            STRAIGHT TO GOBACK ON AN UNKNOWN
000364*                            TYPE - IT NOW PROBES TRFACTR ITSELF
000365*                            FOR THE CHECK, AND AN UNRESOLVED OR
000366*                            PRE-FAILED REQUEST STILL FALLS
000367*                            THROUGH TO SAVE-PENDING/UPDATE-
000368*                            FROM-RESULT SO IT GETS A LEDGER AND
000369*                            AUDIT RECORD LIKE ANY OTHER
000371*                            REJECTION.
000374* EZP054 NGEECH  01/10/2001  UPDATE-FROM-RESULT'S TIMEOUT LEG WAS
000375*                            LEAVING LI-FAILURE-REASON BLANK -
000376*                            SAVE-PENDING HAD ALREADY CLEARED IT
000377*                            TO SPACES AND THE TIMEOUT BRANCH
000378*                            NEVER SET IT BACK, SO A TIMED-OUT
000379*                            TRANSFER SHIPPED A LEDGER ROW WITH
000380*                            NO FAILURE REASON ON FILE.
000381*-------------------------------------------------------------*
000382 EJECT
000384*************************
000390 ENVIRONMENT DIVISION.
000400*************************
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER.  IBM-AS400.
000430 OBJECT-COMPUTER.  IBM-AS400.
000440 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000450                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000460                   UPSI-0 ON STATUS IS ACTP-TRACE-ON
000470                          OFF STATUS IS ACTP-TRACE-OFF.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT LEDGREC ASSIGN TO DATABASE-LEDGREC
000510            ORGANIZATION      IS SEQUENTIAL
000520            FILE STATUS       IS WK-C-LEDGER-STATUS.
000530 EJECT
000540***************
000550 DATA DIVISION.
000560***************
000570 FILE SECTION.
000580***************
000590 FD  LEDGREC
000600     LABEL RECORDS ARE OMITTED
000610     DATA RECORD IS WK-C-LEDGREC.
000620 01  WK-C-LEDGREC.
000630     COPY DDS-ALL-FORMATS OF LEDGREC.
000640 01  WK-C-LEDGREC-1.
000650     COPY LEDGREC.
000660*************************
000670 WORKING-STORAGE SECTION.
000680*************************
000690 01  FILLER              PIC X(24)  VALUE
000700     "** PROGRAM TRFACTP   **".
000710* ------------------ PROGRAM WORKING STORAGE -------------------*
000720 01  WK-C-COMMON.
000730     COPY TRFCMWS.
000740 77  WK-C-LEDGER-STATUS             PIC X(02).
000750 77  WK-N-ACTP-CALL-CNT             PIC 9(07) COMP.
000760 77  WK-N-ACTP-LEDGER-WRITE-CNT     PIC 9(07) COMP.
000770* ---- WORKING IMAGE OF THE LEDGER RECORD, BUILT ACROSS THE ---*
000780* ---- FOUR LIFECYCLE STEPS AND WRITTEN ONCE AT THE END      ---*
000790 01  WK-C-ACTP-LEDGER-IMAGE.
000800     05  WK-C-ACTP-LI-TXN-ID          PIC X(15).
000810     05  WK-C-ACTP-LI-SENDER-ID       PIC 9(10).
000820     05  WK-C-ACTP-LI-SENDER-ACCT-NO  PIC X(20).
000830     05  WK-C-ACTP-LI-RECEIVER-ID     PIC 9(10).
000840     05  WK-C-ACTP-LI-RECEIVER-ACCT-NO PIC X(20).
000850     05  WK-C-ACTP-LI-AMOUNT          PIC S9(13)V99.
000860     05  WK-C-ACTP-LI-MEMO            PIC X(40).
000870     05  WK-C-ACTP-LI-STATUS          PIC X(10).
000880     05  WK-C-ACTP-LI-FAILURE-REASON  PIC X(60).
000890     05  WK-C-ACTP-LI-BANK-TXN-ID     PIC X(20).
000900     05  FILLER                      PIC X(01).
000910 01  WK-C-ACTP-IMAGE-NUMVIEW REDEFINES WK-C-ACTP-LEDGER-IMAGE.
000920     05  WK-N-ACTP-LI-SENDER-NUM      PIC 9(10).
000930     05  FILLER                      PIC X(211).
000940 01  WK-C-ACTP-STATUS-SAVE             PIC X(10).
000950 01  WK-N-ACTP-STATUS-TBL REDEFINES WK-C-ACTP-STATUS-SAVE.
000960     05  WK-N-ACTP-STATUS-OCC          PIC X(05) OCCURS 2 TIMES.
000970 01  WK-C-ACTP-TXN-ID-SAVE             PIC X(15).
000980 01  WK-N-ACTP-TXN-ID-HALVES REDEFINES WK-C-ACTP-TXN-ID-SAVE.
000990     05  WK-N-ACTP-TXN-ID-PFX          PIC X(03).
001000     05  WK-N-ACTP-TXN-ID-SFX          PIC X(12).
001010EJECT
001020*****************
001030 LINKAGE SECTION.
001040*****************
001050 COPY TRFCMD.
001060 EJECT
001070********************************************
001080 PROCEDURE DIVISION USING WK-C-CMD-AREA.
001090********************************************
001100 MAIN-MODULE.
001110     ADD 1 TO WK-N-ACTP-CALL-CNT.
001120     PERFORM B100-RESOLVE-HANDLER THRU B100-RESOLVE-HANDLER-EX.

001125     IF      CR-RESULT-SUCCESS                                    EZP052
001127             PERFORM C100-VALIDATE-REQUEST                        EZP052
001128                THRU C100-VALIDATE-REQUEST-EX.                    EZP052

001160     PERFORM D100-SAVE-PENDING THRU D100-SAVE-PENDING-EX.

001170     IF      CR-RESULT-SUCCESS
001180             PERFORM E100-EXECUTE-TRANSFER
001190                THRU E100-EXECUTE-TRANSFER-EX.

001200     PERFORM F100-UPDATE-FROM-RESULT
001205        THRU F100-UPDATE-FROM-RESULT-EX.                          EZP046

001210 MAIN-MODULE-EX.
001220     GOBACK.
001230*---------------------------------------------------------------*
001240 B100-RESOLVE-HANDLER.
001250*---------------------------------------------------------------*
001253     IF      CR-RESULT-FAILURE                                    EZP052
001255             GO TO B100-RESOLVE-HANDLER-EX.                       EZP052

001257     CALL    "TRFACTR" USING WK-C-CMD-AREA.                       EZP052
001350 B100-RESOLVE-HANDLER-EX.
001360     EXIT.
001370*---------------------------------------------------------------*
001380 C100-VALIDATE-REQUEST.
001390*---------------------------------------------------------------*
001400     MOVE    "V"                 TO    WK-C-CMD-FUNCTION-CD.
001410     CALL    "TRFACTR" USING WK-C-CMD-AREA.
001420 C100-VALIDATE-REQUEST-EX.
001430     EXIT.
001440*---------------------------------------------------------------*
001450 D100-SAVE-PENDING.
001460*---------------------------------------------------------------*
001470     MOVE    WK-C-CMD-TXN-ID      TO    WK-C-ACTP-LI-TXN-ID.
001480     MOVE    WK-C-CMD-SENDER-ID   TO    WK-C-ACTP-LI-SENDER-ID.
001490     MOVE    WK-C-CMD-SENDER-ACCT-NO
001500                                  TO    WK-C-ACTP-LI-SENDER-ACCT-NO.
001510     MOVE    WK-C-CMD-RECEIVER-ID TO    WK-C-ACTP-LI-RECEIVER-ID.
001520     MOVE    WK-C-CMD-RECEIVER-ACCT-NO
001530                                  TO    WK-C-ACTP-LI-RECEIVER-ACCT-NO.
001540     MOVE    WK-C-CMD-AMOUNT      TO    WK-C-ACTP-LI-AMOUNT.
001550     MOVE    WK-C-CMD-MEMO        TO    WK-C-ACTP-LI-MEMO.
001560     MOVE    SPACES               TO    WK-C-ACTP-LI-FAILURE-REASON.
001570     MOVE    SPACES               TO    WK-C-ACTP-LI-BANK-TXN-ID.

001580     IF      CR-RESULT-SUCCESS
001590             MOVE "PENDING"       TO    WK-C-ACTP-LI-STATUS
001600     ELSE
001610             MOVE "FAILED"        TO    WK-C-ACTP-LI-STATUS
001620             MOVE CR-RESULT-MESSAGE TO WK-C-ACTP-LI-FAILURE-REASON.
001630 D100-SAVE-PENDING-EX.
001640     EXIT.
001650*---------------------------------------------------------------*
001660 E100-EXECUTE-TRANSFER.
001670*---------------------------------------------------------------*
001680     MOVE    "PROCESSING"         TO    WK-C-ACTP-LI-STATUS.
001690     MOVE    "X"                 TO    WK-C-CMD-FUNCTION-CD.
001700     CALL    "TRFACTR" USING WK-C-CMD-AREA.
001710 E100-EXECUTE-TRANSFER-EX.
001720     EXIT.
001730*---------------------------------------------------------------*
001740 F100-UPDATE-FROM-RESULT.
001750*---------------------------------------------------------------*
001760     EVALUATE TRUE
001770         WHEN CR-RESULT-SUCCESS
001780             MOVE "COMPLETED"     TO    WK-C-ACTP-LI-STATUS
001790         WHEN CR-RESULT-PENDING
001800             IF    CR-CODE-PENDING
001810                     MOVE "PENDING"  TO WK-C-ACTP-LI-STATUS
001820             ELSE
001830                     MOVE "TIMEOUT"  TO WK-C-ACTP-LI-STATUS
001835             MOVE CR-RESULT-MESSAGE TO WK-C-ACTP-LI-FAILURE-REASONEZP054  
001840             END-IF
001850         WHEN OTHER
001860             MOVE "FAILED"        TO    WK-C-ACTP-LI-STATUS
001870             MOVE CR-RESULT-MESSAGE TO WK-C-ACTP-LI-FAILURE-REASON
001880     END-EVALUATE.

001890     IF      CR-RESULT-BANK-TXN-ID NOT = SPACES
001900             MOVE CR-RESULT-BANK-TXN-ID TO WK-C-ACTP-LI-BANK-TXN-ID.

001910     MOVE    "U"                 TO    WK-C-CMD-FUNCTION-CD.
001920     CALL    "TRFACTR" USING WK-C-CMD-AREA.

001930     OPEN    EXTEND LEDGREC.
001940     IF      NOT WK-C-SUCCESSFUL
001950             DISPLAY "TRFACTP - OPEN FILE ERROR - LEDGREC"
001960             DISPLAY "FILE STATUS IS " WK-C-LEDGER-STATUS
001970             GO TO F100-UPDATE-FROM-RESULT-EX.

001980     MOVE    WK-C-ACTP-LI-TXN-ID       TO LEDGREC-TXN-ID.
001990     MOVE    WK-C-ACTP-LI-SENDER-ID    TO LEDGREC-SENDER-ID.
002000     MOVE    WK-C-ACTP-LI-SENDER-ACCT-NO
002010                                        TO LEDGREC-SENDER-ACCT-NO.
002020     MOVE    WK-C-ACTP-LI-RECEIVER-ID  TO LEDGREC-RECEIVER-ID.
002030     MOVE    WK-C-ACTP-LI-RECEIVER-ACCT-NO
002040                                        TO LEDGREC-RECEIVER-ACCT-NO.
002050     MOVE    WK-C-ACTP-LI-AMOUNT       TO LEDGREC-AMOUNT.
002060     MOVE    WK-C-ACTP-LI-MEMO         TO LEDGREC-MEMO.
002070     MOVE    WK-C-ACTP-LI-STATUS       TO LEDGREC-STATUS.
002080     MOVE    WK-C-ACTP-LI-FAILURE-REASON TO LEDGREC-FAILURE-REASON.
002090     MOVE    WK-C-ACTP-LI-BANK-TXN-ID  TO LEDGREC-BANK-TXN-ID.
002100     WRITE   WK-C-LEDGREC-1.
002110     ADD     1                    TO    WK-N-ACTP-LEDGER-WRITE-CNT.
002120     CLOSE   LEDGREC.

002130 F100-UPDATE-FROM-RESULT-EX.
002140     EXIT.
002150******************************************************************
002160************** END OF PROGRAM SOURCE -  TRFACTP ****************
002170******************************************************************
