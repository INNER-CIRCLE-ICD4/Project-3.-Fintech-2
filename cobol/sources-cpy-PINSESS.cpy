000010* PINSESS.cpybk
000020* I-O FORMAT:PINSESSR  FROM FILE PINSESS  OF LIBRARY EZPYLIB
000030* PIN SESSION TABLE - KEYED BY PINSESS-TOKEN.  THE ON-LINE PIN
000040* SERVICE DROPS A ROW HERE WHEN A CUSTOMER AUTHORISES A PIN
000050* SESSION; TRFPINCK CHECKS IT BEFORE A SECURE TRANSFER RUNS.
000060*-----------------------------------------------------------*
000070* HISTORY OF MODIFICATION:
000080*-----------------------------------------------------------*
000090* TAG    INIT    DATE        DESCRIPTION
000100* ------ ------- ----------  --------------------------------
000110* EZP025 TANCSM  09/03/1995  INITIAL VERSION - CARRIES ONLY
000120*                            THE PURPOSE AND STATUS OF EACH
000130*                            ISSUED PIN SESSION.
000140*-----------------------------------------------------------*
000150 05  PINSESS-RECORD                  PIC X(52).
000160 05  PINSESSR  REDEFINES PINSESS-RECORD.
000170     06  PINSESS-TOKEN                 PIC X(32).
000180     06  PINSESS-PURPOSE                PIC X(10).
000190     06  PINSESS-STATUS                 PIC X(01).
000200         88  PINSESS-IS-ACTIVE               VALUE "A".
000210         88  PINSESS-IS-EXPIRED             VALUE "X".
000220     06  FILLER                        PIC X(09).
