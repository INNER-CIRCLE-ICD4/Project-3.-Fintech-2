000010* TRNREQ.cpybk
000020* I-O FORMAT:TRNREQR  FROM FILE TRNREQ  OF LIBRARY EZPYLIB
000030*-----------------------------------------------------------*
000040* HISTORY OF MODIFICATION:
000050*-----------------------------------------------------------*
000060* TAG    INIT    DATE        DESCRIPTION
000070* ------ ------- ----------  --------------------------------
000080* EZP003 RSOMKIT 14/02/1991  INITIAL VERSION - ONE RECORD PER
000090*                            INBOUND TRANSFER REQUEST.
000100* EZP021 TANCSM  09/03/1995  ADD TRNREQ-EXTFLAG FOR THE NEW
000110*                            SECURE-TRANSFER DELEGATION RULE.
000120*-----------------------------------------------------------*
000130 05  TRNREQ-RECORD                   PIC X(178).
000140 05  TRNREQR  REDEFINES TRNREQ-RECORD.
000150     06  TRNREQ-TYPE                 PIC X(01).
000160*                                    'I'-INTERNAL 'E'-EXTERNAL
000170*                                    'S'-SECURE
000180         88  TRNREQ-IS-INTERNAL           VALUE "I".
000190         88  TRNREQ-IS-EXTERNAL           VALUE "E".
000200         88  TRNREQ-IS-SECURE              VALUE "S".
000210     06  TRNREQ-SENDER-ID             PIC 9(10).
000220     06  TRNREQ-RECEIVER-ID           PIC 9(10).
000230     06  TRNREQ-SENDER-ACCT-NO        PIC X(20).
000240     06  TRNREQ-RECEIVER-ACCT-NO      PIC X(20).
000250     06  TRNREQ-RCV-BANK-CODE         PIC X(08).
000260     06  TRNREQ-RCV-BANK-NAME         PIC X(20).
000270     06  TRNREQ-AMOUNT                PIC S9(13)V99.
000280     06  TRNREQ-MEMO                  PIC X(40).
000290     06  TRNREQ-PIN-TOKEN              PIC X(32).
000300     06  TRNREQ-EXTFLAG                PIC X(01).
000310         88  TRNREQ-EXTFLAG-YES            VALUE "Y".
000320         88  TRNREQ-EXTFLAG-NO             VALUE "N".
000330     06  FILLER                       PIC X(01).
