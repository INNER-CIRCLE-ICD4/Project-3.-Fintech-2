000010* LEDGREC.cpybk
000020* I-O FORMAT:LEDGRECR  FROM FILE LEDGREC  OF LIBRARY EZPYLIB
000030* ONE RECORD WRITTEN PER PROCESSED TRANSFER - SAVE-PENDING
000040* WRITES IT STATUS PENDING, UPDATE-FROM-RESULT HOLDS THE
000050* FINAL VALUES UNTIL THE SINGLE WRITE AT END OF PROCESSING
000060* (THIS FILE IS SEQUENTIAL OUTPUT - IT CANNOT BE REWRITTEN).
000070*-----------------------------------------------------------*
000080* HISTORY OF MODIFICATION:
000090*-----------------------------------------------------------*
000100* TAG    INIT    DATE        DESCRIPTION
000110* ------ ------- ----------  --------------------------------
000120* EZP006 RSOMKIT 14/02/1991  INITIAL VERSION.
000130* EZP023 TANCSM  09/03/1995  ADD LEDGREC-BANK-TXN-ID FOR
000140*                            EXTERNAL TRANSFERS.
000150* EZP031 HALIMS  28/11/1998  Y2K - LEDGREC CARRIES NO DATE
000160*                            FIELD OF ITS OWN, NO CHANGE
000170*                            REQUIRED - VERIFIED AND SIGNED
000180*                            OFF ON THIS RELEASE.
000190*-----------------------------------------------------------*
000200 05  LEDGREC-RECORD                  PIC X(221).
000210 05  LEDGRECR  REDEFINES LEDGREC-RECORD.
000220     06  LEDGREC-TXN-ID                PIC X(15).
000230     06  LEDGREC-SENDER-ID             PIC 9(10).
000240     06  LEDGREC-SENDER-ACCT-NO        PIC X(20).
000250     06  LEDGREC-RECEIVER-ID           PIC 9(10).
000260     06  LEDGREC-RECEIVER-ACCT-NO      PIC X(20).
000270     06  LEDGREC-AMOUNT                PIC S9(13)V99.
000280     06  LEDGREC-MEMO                  PIC X(40).
000290     06  LEDGREC-STATUS                PIC X(10).
000300         88  LEDGREC-IS-PENDING             VALUE "PENDING".
000310         88  LEDGREC-IS-PROCESSING         VALUE "PROCESSING".
000320         88  LEDGREC-IS-COMPLETED          VALUE "COMPLETED".
000330         88  LEDGREC-IS-FAILED             VALUE "FAILED".
000340         88  LEDGREC-IS-TIMEOUT             VALUE "TIMEOUT".
000350     06  LEDGREC-FAILURE-REASON        PIC X(60).
000360     06  LEDGREC-BANK-TXN-ID           PIC X(20).
000370     06  FILLER                       PIC X(01).
