000010*-----------------------------------------------------------*
000020* ACTRSLT.cpybk
000030* ACTION RESULT SUB-STRUCTURE - OUTCOME OF VALIDATE, EXECUTE
000040* AND UPDATE STEPS FOR ONE TRANSFER REQUEST.  INCLUDED BY
000050* TRFCMD AS THE OUTPUT GROUP OF THE COMMAND AREA.
000060*-----------------------------------------------------------*
000070* HISTORY OF MODIFICATION:
000080*-----------------------------------------------------------*
000090* TAG    INIT    DATE        DESCRIPTION
000100* ------ ------- ----------  --------------------------------
000110* EZP002 RSOMKIT 14/02/1991  INITIAL VERSION.
000120* EZP019 TANCSM  06/08/1994  ADD PIN_SESSION_EXPIRED AND
000130*                            EXTERNAL_API_ERROR CONDITIONS FOR
000140*                            THE NEW SECURE-TRANSFER PATH.
000150*-----------------------------------------------------------*
000160 10  CR-RESULT-STATUS            PIC X(01).
000170     88  CR-RESULT-SUCCESS             VALUE "S".
000180     88  CR-RESULT-FAILURE             VALUE "F".
000190     88  CR-RESULT-PENDING             VALUE "P".
000200 10  CR-RESULT-CODE               PIC X(20).
000210     88  CR-CODE-OK                    VALUE "OK".
000220     88  CR-CODE-PENDING               VALUE "PENDING".
000230     88  CR-CODE-MEMBER-NOT-FOUND      VALUE "MEMBER_NOT_FOUND".
000240     88  CR-CODE-BAD-ACCT-NO
000250             VALUE "INVALID_ACCOUNT_NUMBER".
000260     88  CR-CODE-ACCT-NOT-FOUND        VALUE "ACCOUNT_NOT_FOUND".
000270     88  CR-CODE-TXN-NOT-FOUND
000280             VALUE "TRANSACTION_NOT_FOUND".
000290     88  CR-CODE-INVALID-REQUEST       VALUE "INVALID_REQUEST".
000300     88  CR-CODE-TXN-FAILED            VALUE "TRANSACTION_FAILED".
000310     88  CR-CODE-INSUFF-FUNDS          VALUE "INSUFFICIENT_FUNDS".
000320     88  CR-CODE-INTERNAL-XFER-ERROR
000330             VALUE "INTERNAL_TRANSFER_ERROR".
000340     88  CR-CODE-EXTERNAL-XFER-ERROR
000350             VALUE "EXTERNAL_TRANSFER_ERROR".
000360     88  CR-CODE-EXTERNAL-API-ERROR
000370             VALUE "EXTERNAL_API_ERROR".
000380     88  CR-CODE-PIN-EXPIRED           VALUE "PIN_SESSION_EXPIRED".
000390     88  CR-CODE-SYSTEM-ERROR          VALUE "SYSTEM_ERROR".
000400 10  CR-RESULT-MESSAGE            PIC X(60).
000410 10  CR-RESULT-TXN-ID             PIC X(15).
000420 10  CR-RESULT-BANK-TXN-ID        PIC X(20).
