000010* ACCTMST.cpybk
000020* I-O FORMAT:ACCTMSTR  FROM FILE ACCTMST  OF LIBRARY EZPYLIB
000030* KEYED BY ACCTMST-ACCT-NO - BALANCE UPDATED IN PLACE BY THE
000040* INTERNAL AND EXTERNAL TRANSFER EXECUTE STEPS.
000050*-----------------------------------------------------------*
000060* HISTORY OF MODIFICATION:
000070*-----------------------------------------------------------*
000080* TAG    INIT    DATE        DESCRIPTION
000090* ------ ------- ----------  --------------------------------
000100* EZP004 RSOMKIT 14/02/1991  INITIAL VERSION.
000110* EZP022 TANCSM  09/03/1995  ADD ACCTMST-PRIMARY-FLAG FOR THE
000120*                            NEW DETERMINE-SENDER-ACCOUNT RULE
000130*                            (BLANK ACCT NO ON THE REQUEST
000140*                            DEFAULTS TO THE PRIMARY ACCOUNT).
000150*-----------------------------------------------------------*
000160 05  ACCTMST-RECORD                  PIC X(57).
000170 05  ACCTMSTR  REDEFINES ACCTMST-RECORD.
000180     06  ACCTMST-ACCT-NO              PIC X(20).
000190     06  ACCTMST-ACCT-ID              PIC 9(10).
000200     06  ACCTMST-OWNER-USER-ID        PIC 9(10).
000210     06  ACCTMST-BALANCE              PIC S9(13)V99.
000220     06  ACCTMST-PRIMARY-FLAG          PIC X(01).
000230         88  ACCTMST-IS-PRIMARY            VALUE "Y".
000240     06  FILLER                       PIC X(01).
