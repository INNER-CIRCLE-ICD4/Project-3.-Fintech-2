000010* USRMAST.cpybk
000020* I-O FORMAT:USRMASTR  FROM FILE USRMAST  OF LIBRARY EZPYLIB
000030* KEYED BY USRMAST-USER-ID - PHONE NUMBER IS THE ALTERNATE
000040* LOOKUP KEY USED BY THE ENRICHMENT STEP.
000050*-----------------------------------------------------------*
000060* HISTORY OF MODIFICATION:
000070*-----------------------------------------------------------*
000080* TAG    INIT    DATE        DESCRIPTION
000090* ------ ------- ----------  --------------------------------
000100* EZP005 RSOMKIT 14/02/1991  INITIAL VERSION.
000110*-----------------------------------------------------------*
000120 05  USRMAST-RECORD                  PIC X(46).
000130 05  USRMASTR  REDEFINES USRMAST-RECORD.
000140     06  USRMAST-USER-ID              PIC 9(10).
000150     06  USRMAST-PHONE-NUMBER          PIC X(15).
000160     06  USRMAST-USER-NAME             PIC X(20).
000170     06  FILLER                       PIC X(01).
