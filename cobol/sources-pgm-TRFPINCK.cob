000010*************************************************************
000020 IDENTIFICATION DIVISION.
000030*************************************************************
000040 PROGRAM-ID.     TRFPINCK.
000050 AUTHOR.         TAN CHOON SIM.
000060 INSTALLATION.   EASYPAY OPERATIONS - BATCH SYSTEMS.
000070 DATE-WRITTEN.   09 MAR 1995.
000080 DATE-COMPILED.
000090 SECURITY.       EASYPAY INTERNAL USE ONLY.
000100*-------------------------------------------------------------*
000110*DESCRIPTION :  CALLED ROUTINE TO CHECK WHETHER THE PIN
000120*               SESSION TOKEN CARRIED ON A SECURE TRANSFER
000130*               COMMAND IS STILL ACTIVE AND WAS ISSUED FOR
000140*               THE "TRANSFER" PURPOSE.  RETURNS ITS ANSWER
000150*               IN THE RESULT GROUP OF THE SAME COMMAND AREA
000160*               IT WAS CALLED WITH - CR-RESULT-STATUS "S" IF
000170*               THE TOKEN MAY BE USED, "F" WITH RESULT CODE
000180*               PIN_SESSION_EXPIRED IF IT MAY NOT.
000190*-------------------------------------------------------------*
000200* HISTORY OF MODIFICATION:
000210*-------------------------------------------------------------*
000220* TAG    INIT    DATE        DESCRIPTION
000230* ------ ------- ----------  --------------------------------
000240* EZP026 TANCSM  09/03/1995  INITIAL VERSION.
000250* EZP033 HALIMS  28/11/1998  Y2K - NO DATE ARITHMETIC IN THIS
000260*                            ROUTINE, NO CHANGE REQUIRED.
000270* EZP041 NGEECH  17/05/2001  TIGHTEN THE BLANK-TOKEN CHECK SO
000280*                            A TOKEN OF ALL SPACES IS REJECTED
000290*                            BEFORE THE FILE IS EVEN OPENED.
000300*-------------------------------------------------------------*
000310 EJECT
000320*************************
000330 ENVIRONMENT DIVISION.
000340*************************
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER.  IBM-AS400.
000370 OBJECT-COMPUTER.  IBM-AS400.
000380 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000390                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000400                   UPSI-0 ON STATUS IS PINCK-TRACE-ON
000410                          OFF STATUS IS PINCK-TRACE-OFF.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT PINSESS ASSIGN TO DATABASE-PINSESS
000450            ORGANIZATION      IS INDEXED
000460            ACCESS MODE       IS RANDOM
000470            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000480            FILE STATUS       IS WK-C-FILE-STATUS.
000490 EJECT
000500***************
000510 DATA DIVISION.
000520***************
000530 FILE SECTION.
000540***************
000550 FD  PINSESS
000560     LABEL RECORDS ARE OMITTED
000570     DATA RECORD IS WK-C-PINSESS.
000580 01  WK-C-PINSESS.
000590     COPY DDS-ALL-FORMATS OF PINSESS.
000600 01  WK-C-PINSESS-1.
000610     COPY PINSESS.
000620*************************
000630 WORKING-STORAGE SECTION.
000640*************************
000650 01  FILLER              PIC X(24)  VALUE
000660     "** PROGRAM TRFPINCK **".
000670* ------------------ PROGRAM WORKING STORAGE -------------------*
000680 01  WK-C-COMMON.
000690     COPY TRFCMWS.
000700 77  WK-N-PINCK-LOOKUP-CNT       PIC 9(05) COMP.
000710 77  WK-N-PINCK-RETRY-CNT        PIC 9(03) COMP.
000720 01  WK-C-PINCK-TOKEN-VIEW       PIC X(32).
000730 01  WK-N-PINCK-TOKEN-NUM REDEFINES WK-C-PINCK-TOKEN-VIEW.
000740     05  WK-N-PINCK-TOKEN-DIGITS PIC 9(32).
000750 01  WK-C-PINCK-WORK-KEY.
000760     05  WK-C-PINCK-WORK-TOKEN   PIC X(32).
000770 01  WK-N-PINCK-WORK-KEY REDEFINES WK-C-PINCK-WORK-KEY.
000780     05  WK-N-PINCK-WORK-TOKEN   PIC 9(32).
000790 01  WK-C-PINCK-TODAY            PIC X(08) VALUE SPACES.
000800 01  WK-N-PINCK-TODAY REDEFINES WK-C-PINCK-TODAY.
000810     05  WK-N-PINCK-TODAY-CCYY   PIC 9(04).
000820     05  WK-N-PINCK-TODAY-MM     PIC 9(02).
000830     05  WK-N-PINCK-TODAY-DD     PIC 9(02).
000840 EJECT
000850*****************
000860 LINKAGE SECTION.
000870*****************
000880 COPY TRFCMD.
000890 EJECT
000900********************************************
000910 PROCEDURE DIVISION USING WK-C-CMD-AREA.
000920********************************************
000930 MAIN-MODULE.
000940     PERFORM A000-CHECK-PIN-SESSION
000950        THRU A099-CHECK-PIN-SESSION-EX.
000960     PERFORM Z000-END-PROGRAM-ROUTINE
000970        THRU Z099-END-PROGRAM-ROUTINE-EX.
000980     GOBACK.
000990*---------------------------------------------------------------*
001000 A000-CHECK-PIN-SESSION.
001010*---------------------------------------------------------------*
001020     ADD 1 TO WK-N-PINCK-LOOKUP-CNT.
001030     MOVE    SPACES              TO    CR-RESULT-STATUS.
001040     MOVE    SPACES              TO    CR-RESULT-CODE.
001050     MOVE    SPACES              TO    CR-RESULT-MESSAGE.

001060     IF      WK-C-CMD-PIN-TOKEN = SPACES                          EZP041  
001070             MOVE "F"            TO    CR-RESULT-STATUS
001080             MOVE "PIN_SESSION_EXPIRED" TO CR-RESULT-CODE
001090             MOVE "PIN SESSION TOKEN NOT SUPPLIED"
001100                                  TO    CR-RESULT-MESSAGE
001110             GO TO A099-CHECK-PIN-SESSION-EX.

001120     OPEN    INPUT PINSESS.
001130     IF      NOT WK-C-SUCCESSFUL
001140             DISPLAY "TRFPINCK - OPEN FILE ERROR - PINSESS"
001150             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001160             GO TO Y900-ABNORMAL-TERMINATION.

001170     MOVE    WK-C-CMD-PIN-TOKEN  TO    PINSESS-TOKEN.
001180     READ    PINSESS KEY IS EXTERNALLY-DESCRIBED-KEY.
001190     IF      NOT WK-C-SUCCESSFUL
001200             MOVE "F"            TO    CR-RESULT-STATUS
001210             MOVE "PIN_SESSION_EXPIRED" TO CR-RESULT-CODE
001220             MOVE "PIN SESSION NOT FOUND OR EXPIRED"
001230                                  TO    CR-RESULT-MESSAGE
001240             GO TO A099-CHECK-PIN-SESSION-EX.

001250     IF      PINSESS-PURPOSE NOT = "TRANSFER  "
001260        OR   PINSESS-IS-EXPIRED
001270             MOVE "F"            TO    CR-RESULT-STATUS
001280             MOVE "PIN_SESSION_EXPIRED" TO CR-RESULT-CODE
001290             MOVE "PIN SESSION NOT VALID FOR TRANSFER"
001300                                  TO    CR-RESULT-MESSAGE
001310             GO TO A099-CHECK-PIN-SESSION-EX.

001320     MOVE    "S"                 TO    CR-RESULT-STATUS.
001330     MOVE    "OK"                TO    CR-RESULT-CODE.

001340*---------------------------------------------------------------*
001350 A099-CHECK-PIN-SESSION-EX.
001360*---------------------------------------------------------------*
001370     EXIT.
001380*---------------------------------------------------------------*
001390 Y900-ABNORMAL-TERMINATION.
001400*---------------------------------------------------------------*
001410     MOVE "F"                    TO    CR-RESULT-STATUS.
001420     MOVE "SYSTEM_ERROR"         TO    CR-RESULT-CODE.
001430     PERFORM Z000-END-PROGRAM-ROUTINE
001440        THRU Z099-END-PROGRAM-ROUTINE-EX.
001450     GOBACK.
001460*---------------------------------------------------------------*
001470 Z000-END-PROGRAM-ROUTINE.
001480*---------------------------------------------------------------*
001490     IF      WK-C-CMD-PIN-TOKEN NOT = SPACES
001500             CLOSE   PINSESS
001510             IF      NOT WK-C-SUCCESSFUL
001520                     DISPLAY "TRFPINCK - CLOSE ERROR - PINSESS"
001530                     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
001540*---------------------------------------------------------------*
001550 Z099-END-PROGRAM-ROUTINE-EX.
001560*---------------------------------------------------------------*
001570     EXIT.
001580******************************************************************
001590************** END OF PROGRAM SOURCE -  TRFPINCK ***************
001600******************************************************************
