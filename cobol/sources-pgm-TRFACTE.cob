000010*************************************************************
000020 IDENTIFICATION DIVISION.
000030*************************************************************
000040 PROGRAM-ID.     TRFACTE.
000050 AUTHOR.         RAJA SOM KIT.
000060 INSTALLATION.   EASYPAY OPERATIONS - BATCH SYSTEMS.
000070 DATE-WRITTEN.   25 FEB 1991.
000080 DATE-COMPILED.
000090 SECURITY.       EASYPAY INTERNAL USE ONLY.
000100*-------------------------------------------------------------*
000110*DESCRIPTION :  CALLED ROUTINE THAT VALIDATES, EXECUTES AND
000120*               POSTS THE OUTCOME OF AN EXTERNAL (OUTWARD TO
000130*               ANOTHER BANK) TRANSFER.  ONLY THE SENDER SIDE
000140*               IS HELD ON THIS PLATFORM - THE RECEIVING SIDE
000150*               IS WHATEVER TRFBANK REPORTS BACK FROM THE
000160*               OUTSIDE NETWORK.  SAME FUNCTION-CD PROTOCOL AS
000170*               TRFACTI.
000180*-------------------------------------------------------------*
000190* HISTORY OF MODIFICATION:
000200*-------------------------------------------------------------*
000210* TAG    INIT    DATE        DESCRIPTION
000220* ------ ------- ----------  --------------------------------
000230* EZP014 RSOMKIT 25/02/1991  INITIAL VERSION.
000240* EZP029 TANCSM  09/03/1995  A PENDING RESPONSE FROM TRFBANK
000250*                            THAT CARRIES A TIMEOUT NOW MARKS
000260*                            THE LEDGER TIMEOUT RATHER THAN
000270*                            LEAVING IT PENDING FOREVER.
000280* EZP036 HALIMS  28/11/1998  Y2K - NO DATE ARITHMETIC IN THIS
000290*                            ROUTINE, NO CHANGE REQUIRED.
000300* EZP044 NGEECH  17/05/2001  SENDER ACCOUNT IS ONLY DEBITED
000310*                            AFTER TRFBANK RETURNS SUCCESS -
000320*                            PREVIOUSLY IT WAS DEBITED BEFORE
000330*                            THE CALL AND CREDITED BACK ON
000340*                            FAILURE, WHICH LEFT A WINDOW
000350*                            WHERE THE BALANCE WAS WRONG.
000355* EZP048 NGEECH  24/09/2001  ADD THE MISSING COPY BANKREQ - THE
000356*                            EXECUTE STEP WAS BUILDING AND
000357*                            READING WK-C-BANKREQ-* WITH NO
000358*                            DECLARATION FOR THE AREA.
000359* EZP053 NGEECH  01/10/2001  F100-UPDATE WAS WRITING AUDTLOG ON
000361*                            A PENDING OUTCOME AND TAGGING IT
000362*                            TRANSFER_SUCCESS - THE TRANSFER IS
000363*                            STILL IN FLIGHT AT THAT POINT, SO
000364*                            THE AUDIT WRITE NOW ONLY HAPPENS ON
000365*                            THE SUCCESS/FAILURE OUTCOME, AS
000366*                            TRFACTI ALREADY DOES IT.  ALSO
000367*                            D200-DEBIT-SENDER'S THREE FAILURE
000368*                            EXITS NOW SET CR-RESULT-MESSAGE -
000369*                            THEY WERE LEAVING IT BLANK, SO THE
000371*                            LEDGER FAILURE-REASON AND AUDTLOG-
000372*                            DESC CAME OUT EMPTY ON A DEBIT
000373*                            FAILURE.
000374*-------------------------------------------------------------*
000376 EJECT
000380*************************
000390 ENVIRONMENT DIVISION.
000400*************************
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER.  IBM-AS400.
000430 OBJECT-COMPUTER.  IBM-AS400.
000440 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000450                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000460                   UPSI-0 ON STATUS IS ACTE-TRACE-ON
000470                          OFF STATUS IS ACTE-TRACE-OFF.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT ACCTMST ASSIGN TO DATABASE-ACCTMST
000510            ORGANIZATION      IS INDEXED
000520            ACCESS MODE       IS RANDOM
000530            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000540            FILE STATUS       IS WK-C-FILE-STATUS.
000550     SELECT AUDTLOG ASSIGN TO DATABASE-AUDTLOG
000560            ORGANIZATION      IS SEQUENTIAL
000570            FILE STATUS       IS WK-C-AUDIT-STATUS.
000580     SELECT NOTFMSG ASSIGN TO DATABASE-NOTFMSG
000590            ORGANIZATION      IS SEQUENTIAL
000600            FILE STATUS       IS WK-C-NOTIF-STATUS.
000610 EJECT
000620***************
000630 DATA DIVISION.
000640***************
000650 FILE SECTION.
000660***************
000670 FD  ACCTMST
000680     LABEL RECORDS ARE OMITTED
000690     DATA RECORD IS WK-C-ACCTMST.
000700 01  WK-C-ACCTMST.
000710     COPY DDS-ALL-FORMATS OF ACCTMST.
000720 01  WK-C-ACCTMST-1.
000730     COPY ACCTMST.
000740 FD  AUDTLOG
000750     LABEL RECORDS ARE OMITTED
000760     DATA RECORD IS WK-C-AUDTLOG.
000770 01  WK-C-AUDTLOG.
000780     COPY DDS-ALL-FORMATS OF AUDTLOG.
000790 01  WK-C-AUDTLOG-1.
000800     COPY AUDTLOG.
000810 FD  NOTFMSG
000820     LABEL RECORDS ARE OMITTED
000830     DATA RECORD IS WK-C-NOTFMSG.
000840 01  WK-C-NOTFMSG.
000850     COPY DDS-ALL-FORMATS OF NOTFMSG.
000860 01  WK-C-NOTFMSG-1.
000870     COPY NOTFMSG.
000880*************************
000890 WORKING-STORAGE SECTION.
000900*************************
000910 01  FILLER              PIC X(24)  VALUE
000920     "** PROGRAM TRFACTE   **".
000930* ------------------ PROGRAM WORKING STORAGE -------------------*
000940 01  WK-C-COMMON.
000950     COPY TRFCMWS.
000960 77  WK-C-AUDIT-STATUS            PIC X(02).
000970 77  WK-C-NOTIF-STATUS            PIC X(02).
000980 77  WK-N-ACTE-CALL-CNT           PIC 9(07) COMP.
000990 01  WK-C-ACTE-NOTIF-AMT-ED       PIC X(20).
001000 01  WK-N-ACTE-NOTIF-AMT-EDIT     PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
001010 01  WK-C-ACTE-SENDER-ACCT-NO     PIC X(20).
001020 01  WK-N-ACTE-SENDER-ACCT-VIEW REDEFINES WK-C-ACTE-SENDER-ACCT-NO.
001030     05  WK-N-ACTE-SENDER-ACCT-NUM PIC 9(20).
001040 01  WK-C-ACTE-BANK-NAME          PIC X(20).
001050 01  WK-N-ACTE-BANK-NAME-HALVES REDEFINES WK-C-ACTE-BANK-NAME.
001060     05  WK-N-ACTE-BANK-NAME-L    PIC X(10).
001070     05  WK-N-ACTE-BANK-NAME-R    PIC X(10).
001080 01  WK-C-ACTE-RESULT-CD-SAVE     PIC X(20).
001090 01  WK-N-ACTE-RESULT-CD-PAIR REDEFINES WK-C-ACTE-RESULT-CD-SAVE.
001100     05  WK-N-ACTE-RESULT-CD-OCC  PIC X(10) OCCURS 2 TIMES.
001105* ---- BANKING-API REQUEST AREA BUILT HERE, PASSED TO TRFBANK --*
001107     COPY BANKREQ.                                              EZP048
001110EJECT
001120*****************
001130 LINKAGE SECTION.
001140*****************
001150 COPY TRFCMD.
001160 EJECT
001170********************************************
001180 PROCEDURE DIVISION USING WK-C-CMD-AREA.
001190********************************************
001200 MAIN-MODULE.
001210     ADD 1 TO WK-N-ACTE-CALL-CNT.
001220     EVALUATE TRUE
001230         WHEN WK-C-CMD-FN-VALIDATE
001240             PERFORM C100-VALIDATE THRU C100-VALIDATE-EX
001250         WHEN WK-C-CMD-FN-EXECUTE
001260             PERFORM D100-EXECUTE THRU D100-EXECUTE-EX
001270         WHEN WK-C-CMD-FN-UPDATE
001280             PERFORM F100-UPDATE THRU F100-UPDATE-EX
001290         WHEN OTHER
001300             MOVE "F"             TO  CR-RESULT-STATUS
001310             MOVE "SYSTEM_ERROR"  TO  CR-RESULT-CODE
001320     END-EVALUATE.
001330     GOBACK.
001340*---------------------------------------------------------------*
001350 C100-VALIDATE.
001360*---------------------------------------------------------------*
001370     MOVE    "S"                 TO    CR-RESULT-STATUS.
001380     MOVE    "OK"                TO    CR-RESULT-CODE.
001390     MOVE    SPACES              TO    CR-RESULT-MESSAGE.

001400     IF      WK-C-CMD-AMOUNT NOT > 0
001410             MOVE "F"            TO    CR-RESULT-STATUS
001420             MOVE "INVALID_REQUEST" TO CR-RESULT-CODE
001430             MOVE "TRANSFER AMOUNT MUST BE GREATER THAN ZERO"
001440                                  TO    CR-RESULT-MESSAGE
001450             GO TO C100-VALIDATE-EX.

001460     IF      WK-C-CMD-SENDER-ACCT-NO = SPACES
001470             MOVE "F"            TO    CR-RESULT-STATUS
001480             MOVE "INVALID_REQUEST" TO CR-RESULT-CODE
001490             MOVE "SENDER ACCOUNT NUMBER MISSING"
001500                                  TO    CR-RESULT-MESSAGE
001510             GO TO C100-VALIDATE-EX.

001520     IF      WK-C-CMD-RCV-BANK-CODE = SPACES
001530             MOVE "F"            TO    CR-RESULT-STATUS
001540             MOVE "INVALID_REQUEST" TO CR-RESULT-CODE
001550             MOVE "RECEIVING BANK CODE MISSING"
001560                                  TO    CR-RESULT-MESSAGE
001570             GO TO C100-VALIDATE-EX.

001580     OPEN    INPUT ACCTMST.
001590     IF      NOT WK-C-SUCCESSFUL
001600             DISPLAY "TRFACTE - OPEN FILE ERROR - ACCTMST"
001610             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001620             GO TO Y900-ABNORMAL-TERMINATION.

001630     MOVE    WK-C-CMD-SENDER-ACCT-NO TO ACCTMST-ACCT-NO.
001640     READ    ACCTMST KEY IS EXTERNALLY-DESCRIBED-KEY.
001650     IF      NOT WK-C-SUCCESSFUL
001660             MOVE "F"            TO    CR-RESULT-STATUS
001670             MOVE "ACCOUNT_NOT_FOUND" TO CR-RESULT-CODE
001680             MOVE "SENDER ACCOUNT NOT ON FILE"
001690                                  TO    CR-RESULT-MESSAGE
001700             CLOSE ACCTMST
001710             GO TO C100-VALIDATE-EX.

001720     IF      ACCTMST-OWNER-USER-ID NOT = WK-C-CMD-SENDER-ID
001730             MOVE "F"            TO    CR-RESULT-STATUS
001740             MOVE "ACCOUNT_NOT_FOUND" TO CR-RESULT-CODE
001750             MOVE "SENDER ACCOUNT IS NOT OWNED BY SENDER"
001760                                  TO    CR-RESULT-MESSAGE
001770             CLOSE ACCTMST
001780             GO TO C100-VALIDATE-EX.

001790     IF      ACCTMST-BALANCE < WK-C-CMD-AMOUNT
001800             MOVE "F"            TO    CR-RESULT-STATUS
001810             MOVE "INSUFFICIENT_FUNDS" TO CR-RESULT-CODE
001820             MOVE "SENDER ACCOUNT BALANCE IS TOO LOW"
001830                                  TO    CR-RESULT-MESSAGE
001840             CLOSE ACCTMST
001850             GO TO C100-VALIDATE-EX.

001860     CLOSE   ACCTMST.

001870 C100-VALIDATE-EX.
001880     EXIT.
001890*---------------------------------------------------------------*
001900 D100-EXECUTE.
001910*---------------------------------------------------------------*
001920     MOVE    "S"                 TO    CR-RESULT-STATUS.
001930     MOVE    "OK"                TO    CR-RESULT-CODE.
001940     MOVE    WK-C-CMD-TXN-ID     TO    CR-RESULT-TXN-ID.

001950     MOVE    WK-C-CMD-TXN-ID       TO WK-C-BANKREQ-TXN-ID.
001960     MOVE    WK-C-CMD-SENDER-ACCT-NO TO WK-C-BANKREQ-SENDER-ACCT.
001970     MOVE    WK-C-CMD-RECEIVER-ACCT-NO TO WK-C-BANKREQ-RECEIVER-ACCT.
001980     MOVE    WK-C-CMD-RCV-BANK-CODE TO WK-C-BANKREQ-RECEIVER-BANK.
001990     MOVE    WK-C-CMD-AMOUNT        TO WK-C-BANKREQ-AMOUNT.
002000     MOVE    WK-C-CMD-MEMO          TO WK-C-BANKREQ-MEMO.

002010     CALL    "TRFBANK" USING WK-C-BANKREQ-AREA.

002020     EVALUATE TRUE
002030         WHEN WK-C-BANKREQ-SUCCESS
002040             PERFORM D200-DEBIT-SENDER THRU D200-DEBIT-SENDER-EX  EZP044  
002050             IF      CR-RESULT-SUCCESS
002060                     MOVE WK-C-BANKREQ-BANK-TXN-ID
002070                                       TO CR-RESULT-BANK-TXN-ID
002080             END-IF
002090         WHEN WK-C-BANKREQ-PENDING
002100             MOVE "P"            TO    CR-RESULT-STATUS
002110             MOVE "PENDING"      TO    CR-RESULT-CODE
002120         WHEN WK-C-BANKREQ-TIMEOUT
002130             MOVE "P"            TO    CR-RESULT-STATUS
002140             MOVE "TIMEOUT"      TO    CR-RESULT-CODE
002150         WHEN OTHER
002160             MOVE "F"            TO    CR-RESULT-STATUS
002170             MOVE "EXTERNAL_API_ERROR" TO CR-RESULT-CODE
002180             MOVE WK-C-BANKREQ-ERROR-MSG TO CR-RESULT-MESSAGE
002190     END-EVALUATE.

002200 D100-EXECUTE-EX.
002210     EXIT.
002220*---------------------------------------------------------------*
002230 D200-DEBIT-SENDER.
002240*---------------------------------------------------------------*
002250     OPEN    I-O ACCTMST.
002260     IF      NOT WK-C-SUCCESSFUL
002270             CLOSE ACCTMST
002280             MOVE "F"            TO    CR-RESULT-STATUS
002290             MOVE "EXTERNAL_TRANSFER_ERROR" TO CR-RESULT-CODE
002293             MOVE "SENDER ACCT DEBIT FAILED - OPEN ERROR"          EZP053
002296                                  TO    CR-RESULT-MESSAGE         EZP053  
002300             GO TO D200-DEBIT-SENDER-EX.

002310     MOVE    WK-C-CMD-SENDER-ACCT-NO TO ACCTMST-ACCT-NO.
002320     READ    ACCTMST KEY IS EXTERNALLY-DESCRIBED-KEY.
002330     IF      NOT WK-C-SUCCESSFUL
002340             CLOSE ACCTMST
002350             MOVE "F"            TO    CR-RESULT-STATUS
002360             MOVE "EXTERNAL_TRANSFER_ERROR" TO CR-RESULT-CODE
002363             MOVE "SENDER ACCT DEBIT FAILED - NOT FOUND"            EZP053
002366                                  TO    CR-RESULT-MESSAGE         EZP053  
002370             GO TO D200-DEBIT-SENDER-EX.

002380     SUBTRACT WK-C-CMD-AMOUNT FROM ACCTMST-BALANCE.
002390     REWRITE WK-C-ACCTMST-1.
002400     IF      NOT WK-C-SUCCESSFUL
002410             MOVE "F"            TO    CR-RESULT-STATUS
002412             MOVE "EXTERNAL_TRANSFER_ERROR" TO CR-RESULT-CODE      EZP053
002414             MOVE "SENDER ACCT DEBIT FAILED - REWRITE ERROR"       EZP053
002416                                  TO    CR-RESULT-MESSAGE.        EZP053  

002430     CLOSE   ACCTMST.
002440 D200-DEBIT-SENDER-EX.
002450     EXIT.
002460*---------------------------------------------------------------*
002470 F100-UPDATE.
002480*---------------------------------------------------------------*
002483     IF      CR-RESULT-PENDING                                  EZP053
002486             GO TO F100-UPDATE-EX.                               EZP053

002490     OPEN    EXTEND AUDTLOG.

002500     IF      CR-RESULT-SUCCESS
002510             MOVE "TRANSFER_SUCCESS" TO AUDTLOG-EVENT
002520             MOVE "EXTERNAL TRANSFER COMPLETED"
002530                                  TO    AUDTLOG-DESC
002580     ELSE
002590             MOVE "TRANSFER_FAILED" TO AUDTLOG-EVENT
002600             MOVE CR-RESULT-MESSAGE TO AUDTLOG-DESC.

002620     MOVE    WK-C-CMD-SENDER-ID  TO    AUDTLOG-USER-ID.
002630     MOVE    WK-C-CMD-SENDER-PHONE TO  AUDTLOG-PHONE.
002640     MOVE    WK-C-CMD-TXN-ID     TO    AUDTLOG-TXN-ID.
002650     WRITE   WK-C-AUDTLOG-1.
002660     CLOSE   AUDTLOG.

002670     IF      CR-RESULT-SUCCESS
002680             OPEN    EXTEND NOTFMSG
002690             MOVE WK-C-CMD-AMOUNT  TO    WK-N-ACTE-NOTIF-AMT-EDIT
002700             MOVE WK-N-ACTE-NOTIF-AMT-EDIT TO WK-C-ACTE-NOTIF-AMT-ED
002710             MOVE    WK-C-CMD-SENDER-ID  TO NOTFMSG-USER-ID
002720             MOVE    WK-C-CMD-SENDER-PHONE TO NOTFMSG-PHONE
002730             STRING  "SENT " DELIMITED BY SIZE
002740                     WK-C-ACTE-NOTIF-AMT-ED DELIMITED BY SIZE
002750                     " TO " DELIMITED BY SIZE
002760                     WK-C-CMD-RCV-BANK-NAME DELIMITED BY SIZE
002770                INTO NOTFMSG-MESSAGE
002780             WRITE   WK-C-NOTFMSG-1
002790             CLOSE   NOTFMSG.

002800 F100-UPDATE-EX.
002810     EXIT.
002820*---------------------------------------------------------------*
002830 Y900-ABNORMAL-TERMINATION.
002840*---------------------------------------------------------------*
002850     MOVE "F"                    TO    CR-RESULT-STATUS.
002860     MOVE "EXTERNAL_TRANSFER_ERROR" TO CR-RESULT-CODE.
002870     GOBACK.
002880******************************************************************
002890************** END OF PROGRAM SOURCE -  TRFACTE ****************
002900******************************************************************
