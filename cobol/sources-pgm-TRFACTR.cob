000010*************************************************************
000020 IDENTIFICATION DIVISION.
000030*************************************************************
000040 PROGRAM-ID.     TRFACTR.
000050 AUTHOR.         RAJA SOM KIT.
000060 INSTALLATION.   EASYPAY OPERATIONS - BATCH SYSTEMS.
000070 DATE-WRITTEN.   27 FEB 1991.
000080 DATE-COMPILED.
000090 SECURITY.       EASYPAY INTERNAL USE ONLY.
000100*-------------------------------------------------------------*
000110*DESCRIPTION :  CALLED ROUTINE THAT PICKS WHICH ACTION ROUTINE
000120*               (TRFACTI, TRFACTE OR TRFACTS) IS TO HANDLE A
000130*               GIVEN TRANSFER COMMAND, BASED SOLELY ON
000140*               WK-C-CMD-REQ-TYPE.  TRFACTP CALLS THIS ROUTINE
000150*               ONCE PER REQUEST TO RESOLVE THE HANDLER NAME,
000160*               THEN CALLS THE RESOLVED NAME ITSELF FOR EACH
000170*               LIFECYCLE STEP.
000180*-------------------------------------------------------------*
000190* HISTORY OF MODIFICATION:
000200*-------------------------------------------------------------*
000210* TAG    INIT    DATE        DESCRIPTION
000220* ------ ------- ----------  --------------------------------
000230* EZP015 RSOMKIT 27/02/1991  INITIAL VERSION - INTERNAL AND
000240*                            EXTERNAL ONLY.
000250* EZP023 TANCSM  06/08/1994  ADD REQ-TYPE "S" FOR TRFACTS.
000260* EZP037 HALIMS  28/11/1998  Y2K REVIEW - NO DATE HANDLING IN
000270*                            THIS ROUTINE, NO CHANGE REQUIRED.
000275* EZP050 NGEECH  24/09/2001  DROP THE CLEAR OF CMD-BANK-TXN-ID
000276*                            ON EVERY CALL - THAT FIELD IS NEVER
000277*                            SET OR READ BY ANY ROUTINE, THE
000278*                            BANK TXN ID COMES BACK ON
000279*                            CR-RESULT-BANK-TXN-ID INSTEAD.
000281* EZP051 NGEECH  24/09/2001  TRFACTP NOW PROBES THIS ROUTINE
000282*                            WITH FUNCTION-CD LEFT BLANK, JUST
000283*                            TO CHECK FOR A RECOGNISED REQUEST
000284*                            TYPE BEFORE IT COMMITS TO THE
000285*                            LIFECYCLE - GUARD THE HANDLER CALL
000286*                            SO A BLANK/UNRECOGNISED FUNCTION-
000287*                            CD NO LONGER FALLS INTO THE
000288*                            HANDLER'S WHEN-OTHER SYSTEM_ERROR.
000289*-------------------------------------------------------------*
000290 EJECT
000300*************************
000310 ENVIRONMENT DIVISION.
000320*************************
000330 CONFIGURATION SECTION.
000340 SOURCE-COMPUTER.  IBM-AS400.
000350 OBJECT-COMPUTER.  IBM-AS400.
000360 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000370                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000380***************
000390 DATA DIVISION.
000400***************
000410*************************
000420 WORKING-STORAGE SECTION.
000430*************************
000440 01  FILLER              PIC X(24)  VALUE
000450     "** PROGRAM TRFACTR   **".
000460* ------------------ PROGRAM WORKING STORAGE -------------------*
000470 01  WK-C-COMMON.
000480     COPY TRFCMWS.
000490 77  WK-N-ACTR-CALL-CNT             PIC 9(07) COMP.
000500 77  WK-N-ACTR-UNKNOWN-CNT          PIC 9(05) COMP.
000510 01  WK-C-ACTR-HANDLER-TBL.
000520     05  WK-C-ACTR-HANDLER-I        PIC X(08) VALUE "TRFACTI".
000530     05  WK-C-ACTR-HANDLER-E        PIC X(08) VALUE "TRFACTE".
000540     05  WK-C-ACTR-HANDLER-S        PIC X(08) VALUE "TRFACTS".
000550 01  WK-N-ACTR-HANDLER-TBL REDEFINES WK-C-ACTR-HANDLER-TBL.
000560     05  WK-N-ACTR-HANDLER-OCC      PIC X(08) OCCURS 3 TIMES.
000570 01  WK-N-ACTR-HANDLER-SUB          PIC 9(01) COMP VALUE ZERO.
000580 01  WK-C-ACTR-REQ-TYPE-SAVE        PIC X(01).
000590 01  WK-N-ACTR-REQ-TYPE-TBL REDEFINES WK-C-ACTR-REQ-TYPE-SAVE.
000600     05  WK-N-ACTR-REQ-TYPE-OCC     PIC X(01) OCCURS 1 TIMES.
000610 01  WK-C-ACTR-UNKNOWN-CNT-ED       PIC X(05).
000620 01  WK-N-ACTR-UNKNOWN-CNT-ED REDEFINES WK-C-ACTR-UNKNOWN-CNT-ED.
000630     05  WK-N-ACTR-UNKNOWN-CNT-NUM  PIC 9(05).
000640EJECT
000650*****************
000660 LINKAGE SECTION.
000670*****************
000680 COPY TRFCMD.
000690 EJECT
000700********************************************
000710 PROCEDURE DIVISION USING WK-C-CMD-AREA.
000720********************************************
000730 MAIN-MODULE.
000740     ADD 1 TO WK-N-ACTR-CALL-CNT.
000750     MOVE    WK-C-CMD-REQ-TYPE   TO    WK-C-ACTR-REQ-TYPE-SAVE.
000770     MOVE    "S"                 TO    CR-RESULT-STATUS.
000780     MOVE    "OK"                TO    CR-RESULT-CODE.

000790     EVALUATE TRUE
000800         WHEN WK-C-CMD-TYPE-INTERNAL
000810             MOVE 1               TO    WK-N-ACTR-HANDLER-SUB
000820         WHEN WK-C-CMD-TYPE-EXTERNAL
000830             MOVE 2               TO    WK-N-ACTR-HANDLER-SUB
000840         WHEN WK-C-CMD-TYPE-SECURE                                EZP023  
000850             MOVE 3               TO    WK-N-ACTR-HANDLER-SUB
000860         WHEN OTHER
000870             MOVE 0               TO    WK-N-ACTR-HANDLER-SUB
000880     END-EVALUATE.

000890     IF      WK-N-ACTR-HANDLER-SUB = 0
000900             ADD 1               TO    WK-N-ACTR-UNKNOWN-CNT
000910             MOVE "F"            TO    CR-RESULT-STATUS
000920             MOVE "INVALID_REQUEST" TO CR-RESULT-CODE
000930             MOVE "UNRECOGNISED TRANSFER REQUEST TYPE"
000940                                  TO    CR-RESULT-MESSAGE
000950     ELSE
000953         IF  WK-C-CMD-FN-VALIDATE OR WK-C-CMD-FN-EXECUTE
000956                 OR WK-C-CMD-FN-UPDATE                            EZP051
000960             CALL WK-N-ACTR-HANDLER-OCC (WK-N-ACTR-HANDLER-SUB)
000970                  USING WK-C-CMD-AREA
000975         END-IF.
000980     GOBACK.
000990******************************************************************
001000************** END OF PROGRAM SOURCE -  TRFACTR ****************
001010******************************************************************
